000100*****************************************************************
000200*                                                                *
000300*   SIMPLE OAS CLAWBACK CALCULATOR                              *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*
000900 PROGRAM-ID.             RP020.
001000*
001100 AUTHOR.                 T W CORMIER.
001200*
001300 INSTALLATION.           ORTP - RETIREMENT PLANNING UNIT.
001400*
001500 DATE-WRITTEN.           11/02/1991.
001600*
001700 DATE-COMPILED.
001800*
001900 SECURITY.               CONFIDENTIAL - INTERNAL USE ONLY.
002000*
002100*    REMARKS.            STAND ALONE CLAWBACK ESTIMATOR - NO
002200*                         SCENARIO OR STRATEGY INVOLVED, JUST A
002300*                         FLAT FOUR-INCOME-STREAM CLAWBACK LOOKUP
002400*                         FOR THE INTAKE DESK WHEN A CLIENT WANTS
002500*                         A QUICK NUMBER WITHOUT A FULL PROJECTION
002600*                         RUN.
002700*
002800*    CALLED MODULES.
002900*                         NONE.
003000*
003100*    FILES USED.
003200*                         OAS-INPUT-FILE  - INPUT, ONE ROW/CLIENT.
003300*                         OAS-OUTPUT-FILE - OUTPUT, ONE ROW/CLIENT
003400*
003500* CHANGE LOG.
003600* 11/02/1991 TWC  9103 - CREATED FOR ORTP RELEASE 1.0, CARVED OUT
003700*                        OF RP010 SO THE INTAKE DESK CAN RUN IT
003800*                        WITHOUT A FULL SCENARIO FILE.
003900* 30/09/1998 RDF  9802 - YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
004000*                        PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF
004100*                        PER Y2K AUDIT.
004200* 09/02/2026 KJW  2609 - EFFECTIVE TAX RATE BAND AND RISK LEVEL
004300*                        ADDED PER PLANNING DESK REQUEST - SEE
004400*                        ZZ020 AND ZZ030.
004500*
004600 ENVIRONMENT             DIVISION.
004700*
004800 CONFIGURATION           SECTION.
004900*
005000 SOURCE-COMPUTER.        RTSP-HOST.
005100 OBJECT-COMPUTER.        RTSP-HOST.
005200 SPECIAL-NAMES.
005300    C01 IS TOP-OF-FORM
005400    CLASS RP-NUMERIC-CLASS  IS "0" THRU "9"
005500    UPSI-0 ON STATUS        IS RP-EXTENDED-TRACE-SW.
005600*
005700 INPUT-OUTPUT             SECTION.
005800 FILE-CONTROL.
005900    SELECT OAS-INPUT-FILE  ASSIGN TO OAS-INPUT-FILE
006000                            ORGANIZATION LINE SEQUENTIAL
006100                            FILE STATUS IS WS-OSI-STATUS.
006200    SELECT OAS-OUTPUT-FILE ASSIGN TO OAS-OUTPUT-FILE
006300                            ORGANIZATION LINE SEQUENTIAL
006400                            FILE STATUS IS WS-OSR-STATUS.
006500*
006600 DATA                      DIVISION.
006700 FILE SECTION.
006800*
006900 FD  OAS-INPUT-FILE
007000    LABEL RECORDS ARE STANDARD
007100    RECORDING MODE IS F
007200    RECORD CONTAINS 48 CHARACTERS.
007300 01  OSI-FILE-RECORD             PIC X(48).
007400*
007500 FD  OAS-OUTPUT-FILE
007600    LABEL RECORDS ARE STANDARD
007700    RECORDING MODE IS F
007800    RECORD CONTAINS 47 CHARACTERS.
007900 01  OSR-FILE-RECORD             PIC X(47).
008000*
008100 WORKING-STORAGE           SECTION.
008200*
008300 77  WS-PROG-NAME                PIC X(16)
008400        VALUE "RP020 (1.0.00)".
008500*
008600 01  WS-FILE-STATUSES.
008700    03  WS-OSI-STATUS            PIC X(2).
008800    03  WS-OSR-STATUS            PIC X(2).
008900    03  FILLER                   PIC X(8).
009000*
009100 01  WS-SWITCHES.
009200    03  WS-EOF-INPUT-SW          PIC X(1)   VALUE "N".
009300        88  WS-EOF-INPUT             VALUE "Y".
009400    03  RP-EXTENDED-TRACE-SW     PIC X(1)   VALUE "N".
009500    03  FILLER                   PIC X(6).
009600*
009700 COPY "WSRPOSI.cob".
009800*
009900*  BANDED EFFECTIVE TAX RATE TABLE - CEILING/RATE PAIRS, SAME
010000*    LITERAL-TABLE-SLICED-BY-REDEFINES TECHNIQUE AS THE STRATEGY
010100*    METADATA TABLE IN RP010.  SEE WSRPOSI FOR THE BAND BOUNDARIES
010200*    AS DOCUMENTATION.
010300 01  WS-BAND-TABLE-LITERAL.
010400    03  FILLER  PIC X(14) VALUE "00005000000200".
010500    03  FILLER  PIC X(14) VALUE "00007500000250".
010600    03  FILLER  PIC X(14) VALUE "00010000000300".
010700    03  FILLER  PIC X(14) VALUE "00015000000350".
010800    03  FILLER  PIC X(14) VALUE "99999999999400".
010900 01  WS-BAND-TABLE REDEFINES WS-BAND-TABLE-LITERAL.
011000    03  WS-BAND-ENTRY OCCURS 5 TIMES INDEXED BY WS-BAND-IDX.
011100        05  WS-BAND-CEILING      PIC 9(9)V99.
011200        05  WS-BAND-RATE         PIC 9(2)V9.
011300*
011400 01  WS-BAND-WORK.
011500    03  WS-BAND-FOUND-SW         PIC X(1).
011600        88  WS-BAND-FOUND            VALUE "Y".
011700    03  FILLER                   PIC X(3).
011800*
011900 01  WS-CLAWBACK-WORK.
012000    03  WS-MAX-OAS               PIC 9(7)V99 COMP-3
012100                                      VALUE 8560.08.
012200    03  WS-CLAW-THRESHOLD        PIC 9(7)V99 COMP-3
012300                                      VALUE 90997.00.
012400    03  WS-CLAW-RATE             PIC V9(4)    COMP-3  VALUE .1500.
012500    03  FILLER                   PIC X(4).
012600*
012700 PROCEDURE                DIVISION.
012800*
012900 AA000-MAIN                 SECTION.
013000***************************
013100    PERFORM AA005-OPEN-FILES.
013200    PERFORM AA010-PROCESS-ONE-RECORD
013300        UNTIL WS-EOF-INPUT.
013400    PERFORM AA040-CLOSE-FILES.
013500    STOP RUN.
013600 AA000-EXIT.  EXIT SECTION.
013700*
013800 AA005-OPEN-FILES           SECTION.
013900**********************************
014000    OPEN INPUT OAS-INPUT-FILE.
014100    IF WS-OSI-STATUS NOT = "00"
014200        DISPLAY "RP020 - CANNOT OPEN OAS-INPUT-FILE, STATUS "
014300                WS-OSI-STATUS
014400        STOP RUN
014500    END-IF.
014600    OPEN OUTPUT OAS-OUTPUT-FILE.
014700    IF WS-OSR-STATUS NOT = "00"
014800        DISPLAY "RP020 - CANNOT OPEN OAS-OUTPUT-FILE, STATUS "
014900                WS-OSR-STATUS
015000        STOP RUN
015100    END-IF.
015200    PERFORM AA007-READ-INPUT.
015300 AA005-EXIT.  EXIT SECTION.
015400*
015500 AA007-READ-INPUT            SECTION.
015600***********************************
015700    READ OAS-INPUT-FILE
015800        AT END
015900            MOVE "Y" TO WS-EOF-INPUT-SW
016000    END-READ.
016100    IF NOT WS-EOF-INPUT
016200        MOVE OSI-FILE-RECORD TO OSI-ALT-BYTES
016300    END-IF.
016400 AA007-EXIT.  EXIT SECTION.
016500*
016600 AA010-PROCESS-ONE-RECORD    SECTION.
016700***********************************
016800    PERFORM ZZ020-CALCULATE-CLAWBACK.
016900    MOVE OSR-ALT-BYTES TO OSR-FILE-RECORD.
017000    WRITE OSR-FILE-RECORD.
017100    PERFORM AA007-READ-INPUT.
017200 AA010-EXIT.  EXIT SECTION.
017300*
017400 AA040-CLOSE-FILES           SECTION.
017500***********************************
017600    CLOSE OAS-INPUT-FILE
017700          OAS-OUTPUT-FILE.
017800 AA040-EXIT.  EXIT SECTION.
017900*
018000 ZZ020-CALCULATE-CLAWBACK    SECTION.
018100***********************************
018200    COMPUTE OSR-TOTAL-INCOME =
018300            OSI-RRIF-WITHDRAWALS + OSI-CPP-PENSION +
018400            OSI-WORK-PENSION + OSI-OTHER-INCOME.
018500    IF OSR-TOTAL-INCOME <= WS-CLAW-THRESHOLD
018600        MOVE ZERO TO OSR-CLAWBACK
018700    ELSE
018800        COMPUTE OSR-CLAWBACK ROUNDED =
018900                (OSR-TOTAL-INCOME - WS-CLAW-THRESHOLD) *
019000                WS-CLAW-RATE
019100        IF OSR-CLAWBACK > WS-MAX-OAS
019200            MOVE WS-MAX-OAS TO OSR-CLAWBACK
019300        END-IF
019400    END-IF.
019500    COMPUTE OSR-CLAWBACK-PCT ROUNDED =
019600            OSR-CLAWBACK / WS-MAX-OAS * 100.
019700    COMPUTE OSR-NET-OAS = WS-MAX-OAS - OSR-CLAWBACK.
019800    PERFORM ZZ030-EVALUATE-BAND.
019900    IF OSR-CLAWBACK-PCT = ZERO
020000        MOVE "LOW   " TO OSR-RISK-LEVEL
020100    ELSE
020200        IF OSR-CLAWBACK-PCT < 50
020300            MOVE "MEDIUM" TO OSR-RISK-LEVEL
020400        ELSE
020500            MOVE "HIGH  " TO OSR-RISK-LEVEL
020600        END-IF
020700    END-IF.
020800 ZZ020-EXIT.  EXIT SECTION.
020900*
021000 ZZ030-EVALUATE-BAND         SECTION.
021100***********************************
021200    MOVE "N" TO WS-BAND-FOUND-SW.
021300    SET WS-BAND-IDX TO 1.
021400    PERFORM ZZ031-SCAN-ONE-BAND
021500        VARYING WS-BAND-IDX FROM 1 BY 1
021600        UNTIL WS-BAND-IDX > 5 OR WS-BAND-FOUND.
021700 ZZ030-EXIT.  EXIT SECTION.
021800*
021900 ZZ031-SCAN-ONE-BAND         SECTION.
022000***********************************
022100    IF OSR-TOTAL-INCOME <= WS-BAND-CEILING(WS-BAND-IDX)
022200        MOVE WS-BAND-RATE(WS-BAND-IDX) TO OSR-EFF-TAX-RATE
022300        MOVE "Y" TO WS-BAND-FOUND-SW
022400    END-IF.
022500 ZZ031-EXIT.  EXIT SECTION.
022600*
