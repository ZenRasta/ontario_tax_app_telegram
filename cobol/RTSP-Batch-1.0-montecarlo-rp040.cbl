000100*****************************************************************
000200*                                                                *
000300*   MONTE CARLO RUIN-PROBABILITY SUBPROGRAM                     *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*
000900 PROGRAM-ID.             RP040.
001000*
001100 AUTHOR.                 T W CORMIER.
001200*
001300 INSTALLATION.           ORTP - RETIREMENT PLANNING UNIT.
001400*
001500 DATE-WRITTEN.           23/02/1991.
001600*
001700 DATE-COMPILED.
001800*
001900 SECURITY.               CONFIDENTIAL - INTERNAL USE ONLY.
002000*
002100*    REMARKS.            CALLED ONCE PER SCENARIO BY RP010 AFTER
002200*                         THE DETERMINISTIC YEAR LOOP FINISHES.
002300*                         RUNS THE RETURN SEQUENCE TRIALS AGAINST
002400*                         THE ALREADY-COMPUTED WITHDRAWAL SCHEDULE
002500*                         AND HANDS BACK RUIN PROBABILITY AND
002600*                         SEQUENCE-OF-RETURNS RISK STATISTICS.
002700*                         NO FILES OF ITS OWN - EVERYTHING ARRIVES
002800*                         AND LEAVES ON THE CALL.
002900*
003000*    CALLING MODULES.
003100*                         RP010.
003200*
003300*    FILES USED.
003400*                         NONE.
003500*
003600* CHANGE LOG.
003700* 23/02/1991 TWC  9103 - CREATED, LIFTED OUT OF RP010 WHEN THE
003800*                        TRIAL LOOP GOT TOO BIG FOR ONE PROGRAM.
003900* 30/09/1998 RDF  9802 - YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
004000*                        PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF
004100*                        PER Y2K AUDIT.
004200* 01/03/1999 PAS  9903 - WS-MAX-TRIALS RAISED FROM 500 TO 2000
004300*                        AFTER ACTUARIAL ASKED FOR FINER RUIN-YEAR
004400*                        PERCENTILES ON THE SEQ STRATEGY.
004500* 14/03/2026 KJW  2614 - LCG REPLACED A VENDOR RANDOM NUMBER CALL
004600*                        THAT WAS DROPPED FROM THIS RELEASE'S
004700*                        RUN-TIME LIBRARY - SEE ZZ010.
004800*
004900 ENVIRONMENT             DIVISION.
005000*
005100 CONFIGURATION           SECTION.
005200*
005300 SOURCE-COMPUTER.        RTSP-HOST.
005400 OBJECT-COMPUTER.        RTSP-HOST.
005500 SPECIAL-NAMES.
005600    C01 IS TOP-OF-FORM
005700    CLASS RP-NUMERIC-CLASS  IS "0" THRU "9"
005800    UPSI-0 ON STATUS        IS RP-EXTENDED-TRACE-SW.
005900*
006000 DATA                      DIVISION.
006100 WORKING-STORAGE           SECTION.
006200*
006300 77  WS-PROG-NAME                PIC X(16)
006400        VALUE "RP040 (1.0.00)".
006500*
006600 01  WS-SWITCHES.
006700    03  RP-EXTENDED-TRACE-SW     PIC X(1)   VALUE "N".
006800    03  WS-RUINED-SW             PIC X(1).
006900        88  WS-RUINED                VALUE "Y".
007000    03  FILLER                   PIC X(6).
007100*
007200*  CLASSIC PARK-MILLER MINIMAL-STANDARD GENERATOR - MODULUS
007300*    2**31-1, MULTIPLIER 16807.  ONE UNIFORM [0,1) PER CALL TO
007400*    ZZ010.  TWELVE CALLS SUMMED AND SHIFTED BY 6 APPROXIMATE A
007500*    STANDARD NORMAL DEVIATE (CENTRAL LIMIT SHORTCUT - SEE ZZ020).
007600 01  WS-LCG-WORK.
007700    03  WS-LCG-SEED              PIC 9(10)     COMP.
007800    03  WS-LCG-MULTIPLIER        PIC 9(5)      COMP
007900                                      VALUE 16807.
008000    03  WS-LCG-MODULUS           PIC 9(10)     COMP
008100                                      VALUE 2147483647.
008200    03  WS-LCG-PRODUCT           PIC 9(18)     COMP.
008300    03  WS-LCG-QUOTIENT          PIC 9(18)     COMP.
008400    03  WS-UNIFORM-VALUE         PIC V9(6)     COMP-3.
008500    03  FILLER                   PIC X(4).
008600*
008700 01  WS-NORMAL-WORK.
008800    03  WS-UNIFORM-SUM           PIC S9(2)V9(6).
008900    03  WS-NORMAL-DEVIATE        PIC S9(2)V9(6).
009000    03  WS-YEAR-RETURN           PIC S9(2)V9(6).
009100*
009200*  TRACE LINES - ONLY MOVED TO AND DISPLAYED WHEN UPSI-0 IS ON
009300*    (RP-EXTENDED-TRACE-SW).  ALT-BYTES REDEFINES GIVE A FLAT
009400*    DISPLAY PICTURE FOR THE CONSOLE LINE, SAME IDEA AS THE FILE
009500*    RECORD ALT-BYTES VIEWS IN THE COPYBOOKS.
009600 01  WS-RANDOM-TRACE-LINE.
009700    03  RT-UNIFORM               PIC V9(6).
009800    03  RT-DEVIATE               PIC S9(2)V9(6).
009900 01  WS-RANDOM-TRACE-LINE-ALT
010000        REDEFINES WS-RANDOM-TRACE-LINE.
010100    03  RT-ALT-BYTES              PIC X(14).
010200*
010300 01  WS-TRIAL-TRACE-LINE.
010400    03  TL-YEAR-IDX               PIC 9(2).
010500    03  TL-RETURN                PIC S9(2)V9(4).
010600    03  TL-BAL                   PIC S9(9)V99.
010700 01  WS-TRIAL-TRACE-LINE-ALT
010800        REDEFINES WS-TRIAL-TRACE-LINE.
010900    03  TL-ALT-BYTES              PIC X(19).
011000*
011100 01  WS-STATS-TRACE-LINE.
011200    03  STT-RUIN-PROB             PIC 9(3)V99.
011300    03  STT-SEQ-RISK              PIC S9(11)V99.
011400    03  STT-YRS-P10               PIC 9(3).
011500 01  WS-STATS-TRACE-LINE-ALT
011600        REDEFINES WS-STATS-TRACE-LINE.
011700    03  STT-ALT-BYTES             PIC X(21).
011800*
011900 01  WS-TRIAL-WORK.
012000    03  WS-MAX-TRIALS            PIC 9(4)      COMP
012100                                      VALUE 2000.
012200    03  WS-TRIAL-COUNT           PIC 9(4)      COMP.
012300    03  WS-TRIAL-IDX             PIC 9(4)      COMP.
012400    03  WS-YEAR-IDX              PIC 9(2)      COMP.
012500    03  WS-RUIN-COUNT            PIC 9(4)      COMP.
012600    03  WS-BAL                   PIC S9(9)V99  COMP-3.
012700    03  WS-RUIN-YEAR             PIC 9(2)      COMP.
012800    03  FILLER                   PIC X(4).
012900*
013000*  ONE FINAL-BALANCE ENTRY PER TRIAL, SORTED ASCENDING BY ZZ050 TO
013100*    SUPPORT THE MEDIAN AND 10TH-PERCENTILE STATISTICS - SAME
013200*    PURPOSE AS AN ACTUARIAL RANKED EXPERIENCE TABLE.
013300 01  WS-FINAL-BALANCE-TABLE.
013400    03  WS-FINAL-BAL  OCCURS 2000 TIMES
013500                PIC S9(9)V99  COMP-3.
013600*
013700*  YEAR-OF-RUIN ENTRIES, ONE PER RUINED TRIAL ONLY - WS-RUIN-COUNT
013800*    TRACKS HOW MANY OF THE 2000 SLOTS ARE ACTUALLY IN USE.
013900 01  WS-RUIN-YEAR-TABLE.
014000    03  WS-RUIN-YR  OCCURS 2000 TIMES
014100                PIC 9(2)      COMP.
014200*
014300 01  WS-SORT-WORK.
014400    03  WS-SORT-I                PIC 9(4)      COMP.
014500    03  WS-SORT-J                PIC 9(4)      COMP.
014600    03  WS-SORT-LIMIT             PIC 9(4)      COMP.
014700    03  WS-SWAP-BAL              PIC S9(9)V99  COMP-3.
014800    03  WS-SWAP-YR               PIC 9(2)      COMP.
014900*
015000 01  WS-STATS-WORK.
015100    03  WS-MID-1                 PIC 9(4)      COMP.
015200    03  WS-MID-2                 PIC 9(4)      COMP.
015300    03  WS-EVEN-CHECK            PIC 9(4)      COMP.
015400    03  WS-MEDIAN-FINAL          PIC S9(9)V99  COMP-3.
015500    03  WS-P10-IDX               PIC 9(4)      COMP.
015600    03  WS-P10-FINAL             PIC S9(9)V99  COMP-3.
015700    03  FILLER                   PIC X(4).
015800*
015900 LINKAGE                   SECTION.
016000*
016100 COPY "WSRPCALL.cob".
016200*
016300 PROCEDURE                DIVISION USING RP-MC-CALL-BLOCK.
016400*
016500 AA000-MAIN                 SECTION.
016600***************************
016700    MOVE 0 TO MC-RETURN-CODE.
016800    PERFORM AA005-VALIDATE-TRIAL-COUNT.
016900    MOVE MC-SEED TO WS-LCG-SEED.
017000    IF WS-LCG-SEED = ZERO
017100        MOVE 1 TO WS-LCG-SEED
017200    END-IF.
017300    MOVE ZERO TO WS-RUIN-COUNT.
017400    PERFORM BB010-ONE-TRIAL
017500        VARYING WS-TRIAL-IDX FROM 1 BY 1
017600        UNTIL WS-TRIAL-IDX > WS-TRIAL-COUNT.
017700    PERFORM ZZ050-SORT-FINAL-BALANCES.
017800    IF WS-RUIN-COUNT > ZERO
017900        PERFORM ZZ060-SORT-RUIN-YEARS
018000    END-IF.
018100    PERFORM ZZ070-COMPUTE-STATISTICS.
018200    GOBACK.
018300 AA000-EXIT.  EXIT SECTION.
018400*
018500 AA005-VALIDATE-TRIAL-COUNT   SECTION.
018600************************************
018700    IF MC-TRIALS > WS-MAX-TRIALS
018800        MOVE WS-MAX-TRIALS TO WS-TRIAL-COUNT
018900        MOVE 4 TO MC-RETURN-CODE
019000    ELSE
019100        MOVE MC-TRIALS TO WS-TRIAL-COUNT
019200    END-IF.
019300 AA005-EXIT.  EXIT SECTION.
019400*
019500 BB010-ONE-TRIAL             SECTION.
019600***********************************
019700    MOVE MC-START-BALANCE TO WS-BAL.
019800    MOVE "N" TO WS-RUINED-SW.
019900    MOVE ZERO TO WS-RUIN-YEAR.
020000    PERFORM BB020-ONE-YEAR
020100        VARYING WS-YEAR-IDX FROM 1 BY 1
020200        UNTIL WS-YEAR-IDX > MC-HORIZON-YEARS.
020300    MOVE WS-BAL TO WS-FINAL-BAL(WS-TRIAL-IDX).
020400    IF WS-RUINED
020500        ADD 1 TO WS-RUIN-COUNT
020600        MOVE WS-RUIN-YEAR TO WS-RUIN-YR(WS-RUIN-COUNT)
020700    END-IF.
020800    IF RP-EXTENDED-TRACE-SW = "Y"
020900        MOVE WS-YEAR-IDX TO TL-YEAR-IDX
021000        MOVE WS-YEAR-RETURN TO TL-RETURN
021100        MOVE WS-BAL TO TL-BAL
021200        DISPLAY "RP040 TRIAL " WS-TRIAL-IDX " END BAL "
021300            TL-ALT-BYTES
021400    END-IF.
021500 BB010-EXIT.  EXIT SECTION.
021600*
021700 BB020-ONE-YEAR              SECTION.
021800***********************************
021900    PERFORM ZZ020-NORMAL-DEVIATE.
022000    COMPUTE WS-YEAR-RETURN =
022100            (MC-RETURN-PCT / 100) +
022200            (WS-NORMAL-DEVIATE * (MC-STDDEV-PCT / 100)).
022300    COMPUTE WS-BAL =
022400            (WS-BAL * (1 + WS-YEAR-RETURN)) -
022500            MC-WITHDRAWAL-SCHED(WS-YEAR-IDX).
022600    IF WS-BAL <= 0 AND NOT WS-RUINED
022700        MOVE WS-YEAR-IDX TO WS-RUIN-YEAR
022800        MOVE ZERO TO WS-BAL
022900        MOVE "Y" TO WS-RUINED-SW
023000    END-IF.
023100 BB020-EXIT.  EXIT SECTION.
023200*
023300 ZZ010-NEXT-RANDOM            SECTION.
023400************************************
023500    COMPUTE WS-LCG-PRODUCT =
023600            WS-LCG-SEED * WS-LCG-MULTIPLIER.
023700    COMPUTE WS-LCG-QUOTIENT =
023800            WS-LCG-PRODUCT / WS-LCG-MODULUS.
023900    COMPUTE WS-LCG-SEED =
024000            WS-LCG-PRODUCT -
024100            (WS-LCG-QUOTIENT * WS-LCG-MODULUS).
024200    COMPUTE WS-UNIFORM-VALUE ROUNDED =
024300            WS-LCG-SEED / WS-LCG-MODULUS.
024400 ZZ010-EXIT.  EXIT SECTION.
024500*
024600 ZZ020-NORMAL-DEVIATE         SECTION.
024700************************************
024800    MOVE ZERO TO WS-UNIFORM-SUM.
024900    PERFORM ZZ021-ADD-ONE-UNIFORM 12 TIMES.
025000    COMPUTE WS-NORMAL-DEVIATE = WS-UNIFORM-SUM - 6.
025100 ZZ020-EXIT.  EXIT SECTION.
025200*
025300 ZZ021-ADD-ONE-UNIFORM        SECTION.
025400************************************
025500    PERFORM ZZ010-NEXT-RANDOM.
025600    ADD WS-UNIFORM-VALUE TO WS-UNIFORM-SUM.
025700    IF RP-EXTENDED-TRACE-SW = "Y"
025800        MOVE WS-UNIFORM-VALUE TO RT-UNIFORM
025900        MOVE WS-NORMAL-DEVIATE TO RT-DEVIATE
026000        DISPLAY "RP040 DRAW " RT-ALT-BYTES
026100    END-IF.
026200 ZZ021-EXIT.  EXIT SECTION.
026300*
026400 ZZ050-SORT-FINAL-BALANCES    SECTION.
026500************************************
026600    IF WS-TRIAL-COUNT > 1
026700        COMPUTE WS-SORT-LIMIT = WS-TRIAL-COUNT - 1
026800        PERFORM ZZ051-SORT-PASS
026900            VARYING WS-SORT-I FROM 1 BY 1
027000            UNTIL WS-SORT-I > WS-SORT-LIMIT
027100    END-IF.
027200 ZZ050-EXIT.  EXIT SECTION.
027300*
027400 ZZ051-SORT-PASS              SECTION.
027500************************************
027600    COMPUTE WS-SORT-LIMIT = WS-TRIAL-COUNT - WS-SORT-I.
027700    PERFORM ZZ052-SORT-COMPARE
027800        VARYING WS-SORT-J FROM 1 BY 1
027900        UNTIL WS-SORT-J > WS-SORT-LIMIT.
028000 ZZ051-EXIT.  EXIT SECTION.
028100*
028200 ZZ052-SORT-COMPARE           SECTION.
028300************************************
028400    IF WS-FINAL-BAL(WS-SORT-J) > WS-FINAL-BAL(WS-SORT-J + 1)
028500        MOVE WS-FINAL-BAL(WS-SORT-J) TO WS-SWAP-BAL
028600        MOVE WS-FINAL-BAL(WS-SORT-J + 1)
028700            TO WS-FINAL-BAL(WS-SORT-J)
028800        MOVE WS-SWAP-BAL TO WS-FINAL-BAL(WS-SORT-J + 1)
028900    END-IF.
029000 ZZ052-EXIT.  EXIT SECTION.
029100*
029200 ZZ060-SORT-RUIN-YEARS        SECTION.
029300************************************
029400    IF WS-RUIN-COUNT > 1
029500        COMPUTE WS-SORT-LIMIT = WS-RUIN-COUNT - 1
029600        PERFORM ZZ061-SORT-PASS
029700            VARYING WS-SORT-I FROM 1 BY 1
029800            UNTIL WS-SORT-I > WS-SORT-LIMIT
029900    END-IF.
030000 ZZ060-EXIT.  EXIT SECTION.
030100*
030200 ZZ061-SORT-PASS               SECTION.
030300*************************************
030400    COMPUTE WS-SORT-LIMIT = WS-RUIN-COUNT - WS-SORT-I.
030500    PERFORM ZZ062-SORT-COMPARE
030600        VARYING WS-SORT-J FROM 1 BY 1
030700        UNTIL WS-SORT-J > WS-SORT-LIMIT.
030800 ZZ061-EXIT.  EXIT SECTION.
030900*
031000 ZZ062-SORT-COMPARE            SECTION.
031100*************************************
031200    IF WS-RUIN-YR(WS-SORT-J) > WS-RUIN-YR(WS-SORT-J + 1)
031300        MOVE WS-RUIN-YR(WS-SORT-J) TO WS-SWAP-YR
031400        MOVE WS-RUIN-YR(WS-SORT-J + 1)
031500            TO WS-RUIN-YR(WS-SORT-J)
031600        MOVE WS-SWAP-YR TO WS-RUIN-YR(WS-SORT-J + 1)
031700    END-IF.
031800 ZZ062-EXIT.  EXIT SECTION.
031900*
032000 ZZ070-COMPUTE-STATISTICS      SECTION.
032100*************************************
032200    COMPUTE WS-EVEN-CHECK =
032300            WS-TRIAL-COUNT - ((WS-TRIAL-COUNT / 2) * 2).
032400    IF WS-EVEN-CHECK = ZERO
032500        COMPUTE WS-MID-1 = WS-TRIAL-COUNT / 2
032600        COMPUTE WS-MID-2 = WS-MID-1 + 1
032700        COMPUTE WS-MEDIAN-FINAL ROUNDED =
032800                (WS-FINAL-BAL(WS-MID-1) +
032900                WS-FINAL-BAL(WS-MID-2)) / 2
033000    ELSE
033100        COMPUTE WS-MID-1 = (WS-TRIAL-COUNT + 1) / 2
033200        MOVE WS-FINAL-BAL(WS-MID-1) TO WS-MEDIAN-FINAL
033300    END-IF.
033400    COMPUTE WS-P10-IDX = (WS-TRIAL-COUNT / 10) + 1.
033500    MOVE WS-FINAL-BAL(WS-P10-IDX) TO WS-P10-FINAL.
033600    COMPUTE MC-SEQ-RISK = WS-MEDIAN-FINAL - WS-P10-FINAL.
033700    COMPUTE MC-RUIN-PROB-PCT ROUNDED =
033800            WS-RUIN-COUNT * 100 / WS-TRIAL-COUNT.
033900    IF WS-RUIN-COUNT = ZERO
034000        MOVE ZERO TO MC-YRS-TO-RUIN-P10
034100    ELSE
034200        COMPUTE WS-P10-IDX = (WS-RUIN-COUNT / 10) + 1
034300        MOVE WS-RUIN-YR(WS-P10-IDX) TO MC-YRS-TO-RUIN-P10
034400    END-IF.
034500    IF RP-EXTENDED-TRACE-SW = "Y"
034600        MOVE MC-RUIN-PROB-PCT TO STT-RUIN-PROB
034700        MOVE MC-SEQ-RISK TO STT-SEQ-RISK
034800        MOVE MC-YRS-TO-RUIN-P10 TO STT-YRS-P10
034900        DISPLAY "RP040 STATS " STT-ALT-BYTES
035000    END-IF.
035100 ZZ070-EXIT.  EXIT SECTION.
035200*
