000100*  PARAMETERS PASSED ON THE CALL TO RP040 (MONTE CARLO RUIN
000200*    ANALYSIS SUBPROGRAM) - SHARED BY RP010 LINKAGE SECTION AND
000300*    RP040 LINKAGE SECTION SO THE TWO STAY IN STEP.
000400*
000500* 23/02/26 TWC - CREATED, LIFTED OUT OF RP010 WHEN RP040 WAS
000600*                SPLIT OFF AS ITS OWN SUBPROGRAM.
000700* 01/03/26 TWC - MC-TRIALS CHANGED FROM 9(3) TO 9(4), A TEST
000800*                RUN WITH 2000 TRIALS TRUNCATED THE COUNT.
000900*
001000 01  RP-MC-CALL-BLOCK.
001100     03  MC-RETURN-CODE          PIC 99            COMP.
001200     03  MC-TRIALS               PIC 9(4)          COMP.
001300     03  MC-SEED                 PIC 9(9)          COMP.
001400     03  MC-START-BALANCE        PIC S9(9)V99.
001500     03  MC-RETURN-PCT           PIC 9(2)V99.
001600     03  MC-STDDEV-PCT           PIC 9(2)V99.
001700     03  MC-HORIZON-YEARS        PIC 9(2)          COMP.
001800     03  MC-WITHDRAWAL-SCHED     PIC S9(9)V99  OCCURS 40 TIMES.
001900*                                  1 = PROJECTION YEAR 0.
002000     03  MC-RUIN-PROB-PCT        PIC 9(3)V99.
002100     03  MC-SEQ-RISK             PIC S9(11)V99.
002200     03  MC-YRS-TO-RUIN-P10      PIC 9(3)          COMP.
002300     03  FILLER                  PIC X(4).
002400*
