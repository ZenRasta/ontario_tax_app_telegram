000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITION FOR RUN SUMMARY FILE                      *
000400*     ONE RECORD PER SCENARIO/STRATEGY RUN - CONTROL TOTALS     *
000500*     AND MONTE CARLO RUIN STATISTICS WRITTEN AT END OF JOB.    *
000600*                                                                *
000700*****************************************************************
000800*  RECORD SIZE 90 BYTES.
000900*
001000* 06/02/26 TWC - CREATED.
001100* 24/02/26 TWC - ADDED THE THREE MONTE CARLO FIELDS - ZERO WHEN
001200*                RP040 IS NOT CALLED FOR THE RUN.
001300*
001400 01  RP-SUMMARY-RECORD.
001500     03  SUM-LIFETIME-TAX-NOM    PIC S9(11)V99.
001600     03  SUM-LIFETIME-TAX-PV     PIC S9(11)V99.
001700     03  SUM-YEARS-IN-CLAWBACK   PIC 9(3).
001800     03  SUM-TOTAL-CLAWBACK      PIC S9(9)V99.
001900     03  SUM-AVG-ANNUAL-SPEND    PIC S9(9)V99.
002000     03  SUM-FINAL-PORTFOLIO     PIC S9(11)V99.
002100     03  SUM-COMPLEXITY          PIC 9(1).
002200     03  SUM-RUIN-PROB-PCT       PIC 9(3)V99.
002300     03  SUM-SEQ-RISK            PIC S9(11)V99.
002400     03  SUM-YRS-TO-RUIN-P10     PIC 9(3).
002450     03  FILLER                  PIC X(4).
002500*
002600 01  RP-SUMMARY-RECORD-ALT REDEFINES RP-SUMMARY-RECORD.
002700     03  SUM-ALT-BYTES           PIC X(90).
002800*
