000100*****************************************************************
000200*                                                                *
000300*   ENHANCED OAS BENEFIT CALCULATOR                             *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*
000900 PROGRAM-ID.             RP030.
001000*
001100 AUTHOR.                 T W CORMIER.
001200*
001300 INSTALLATION.           ORTP - RETIREMENT PLANNING UNIT.
001400*
001500 DATE-WRITTEN.           10/02/1991.
001600*
001700 DATE-COMPILED.
001800*
001900 SECURITY.               CONFIDENTIAL - INTERNAL USE ONLY.
002000*
002100*    REMARKS.            FULL RESIDENCE/DEFERRAL/CLAWBACK/GIS/
002200*                         ALLOWANCE WORKUP FOR ONE RETIREE PER
002300*                         INPUT RECORD.  UNLIKE RP020 THIS PROGRAM
002400*                         NEEDS AGE, YEARS IN CANADA, MARITAL
002500*                         STATUS AND SPOUSE PARTICULARS, SO IT
002600*                         CARRIES ITS OWN FILE PAIR.
002700*
002800*    CALLED MODULES.
002900*                         NONE.
003000*
003100*    FILES USED.
003200*                         OAS-INPUT-FILE  - INPUT, ONE ROW/CLIENT.
003300*                         OAS-OUTPUT-FILE - OUTPUT, ONE ROW/CLIENT
003400*
003500* CHANGE LOG.
003600* 10/02/1991 TWC  9102 - CREATED FOR ORTP RELEASE 1.0.
003700* 30/09/1998 RDF  9802 - YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
003800*                        PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF
003900*                        PER Y2K AUDIT.
004000* 11/02/2026 KJW  2611 - CLAWBACK IS TESTED AGAINST THE RETIREE'S
004100*                        OWN INCOME ONLY - GIS AND THE ALLOWANCE
004200*                        ARE THE ONES THAT POOL SPOUSE INCOME.
004300*                        PLANNING DESK FLAGGED A CASE WHERE THE
004400*                        TWO WERE BEING CONFUSED ON THE WORKSHEET.
004500*
004600 ENVIRONMENT             DIVISION.
004700*
004800 CONFIGURATION           SECTION.
004900*
005000 SOURCE-COMPUTER.        RTSP-HOST.
005100 OBJECT-COMPUTER.        RTSP-HOST.
005200 SPECIAL-NAMES.
005300    C01 IS TOP-OF-FORM
005400    CLASS RP-NUMERIC-CLASS  IS "0" THRU "9"
005500    UPSI-0 ON STATUS        IS RP-EXTENDED-TRACE-SW.
005600*
005700 INPUT-OUTPUT             SECTION.
005800 FILE-CONTROL.
005900    SELECT OAS-INPUT-FILE  ASSIGN TO OAS-INPUT-FILE
006000                            ORGANIZATION LINE SEQUENTIAL
006100                            FILE STATUS IS WS-OBI-STATUS.
006200    SELECT OAS-OUTPUT-FILE ASSIGN TO OAS-OUTPUT-FILE
006300                            ORGANIZATION LINE SEQUENTIAL
006400                            FILE STATUS IS WS-OBR-STATUS.
006500*
006600 DATA                      DIVISION.
006700 FILE SECTION.
006800*
006900 FD  OAS-INPUT-FILE
007000    LABEL RECORDS ARE STANDARD
007100    RECORDING MODE IS F
007200    RECORD CONTAINS 37 CHARACTERS.
007300 01  OBI-FILE-RECORD             PIC X(37).
007400*
007500 FD  OAS-OUTPUT-FILE
007600    LABEL RECORDS ARE STANDARD
007700    RECORDING MODE IS F
007800    RECORD CONTAINS 62 CHARACTERS.
007900 01  OBR-FILE-RECORD             PIC X(62).
008000*
008100 WORKING-STORAGE           SECTION.
008200*
008300 77  WS-PROG-NAME                PIC X(16)
008400        VALUE "RP030 (1.0.00)".
008500*
008600 01  WS-FILE-STATUSES.
008700    03  WS-OBI-STATUS            PIC X(2).
008800    03  WS-OBR-STATUS            PIC X(2).
008900    03  FILLER                   PIC X(8).
009000*
009100 01  WS-SWITCHES.
009200    03  WS-EOF-INPUT-SW          PIC X(1)   VALUE "N".
009300        88  WS-EOF-INPUT             VALUE "Y".
009400    03  WS-ELIGIBLE-SW           PIC X(1)   VALUE "N".
009500        88  WS-ELIGIBLE              VALUE "Y".
009600    03  WS-ALLOW-ELIGIBLE-SW     PIC X(1)   VALUE "N".
009700        88  WS-ALLOW-ELIGIBLE        VALUE "Y".
009800    03  WS-GIS-FOUND-SW          PIC X(1)   VALUE "N".
009900        88  WS-GIS-FOUND             VALUE "Y".
010000    03  RP-EXTENDED-TRACE-SW     PIC X(1)   VALUE "N".
010100    03  FILLER                   PIC X(4).
010200*
010300 COPY "WSRPOBI.cob".
010400*
010500*  GIS ANNUAL MAXIMUM BY MARITAL CODE - LITERAL-TABLE-SLICED-BY-
010600*    REDEFINES TECHNIQUE, SAME AS THE STRATEGY METADATA TABLE IN
010700*    RP010 AND THE BAND TABLE IN RP020.  MONTHLY RATES TIMES 12,
010800*    PRE-FIGURED SO THE PROCEDURE DIVISION NEVER MULTIPLIES A
010900*    LITERAL INTO A MAXIMUM.
011000 01  WS-GIS-MAX-TABLE-LITERAL.
011100    03  FILLER  PIC X(10) VALUE "S001278564".
011200    03  FILLER  PIC X(10) VALUE "M000769620".
011300 01  WS-GIS-MAX-TABLE REDEFINES WS-GIS-MAX-TABLE-LITERAL.
011400    03  WS-GIS-MAX-ENTRY OCCURS 2 TIMES INDEXED BY WS-GIS-IDX.
011500        05  WS-GIS-MAX-CODE      PIC X(1).
011600        05  WS-GIS-MAX-ANNUAL    PIC 9(7)V99.
011700*
011800 01  WS-ELIGIBILITY-WORK.
011900    03  WS-MIN-RESIDENCE-YRS     PIC 9(2)   COMP VALUE 10.
012000    03  WS-MIN-OAS-AGE           PIC 9(3)   COMP VALUE 65.
012100    03  WS-ALLOW-MIN-AGE         PIC 9(3)   COMP VALUE 60.
012200    03  WS-ALLOW-MAX-AGE         PIC 9(3)   COMP VALUE 65.
012300*
012400 01  WS-RESIDENCE-WORK.
012500    03  WS-FULL-PENSION-YRS      PIC 9(2)V99 VALUE 40.00.
012600    03  WS-RESIDENCE-YRS-CAPPED  PIC 9(2)   COMP.
012700*
012800 01  WS-DEFERRAL-WORK.
012900    03  WS-MAX-DEFER-MONTHS      PIC 9(3)   COMP VALUE 60.
013000    03  WS-DEFER-MONTHS-USED     PIC 9(3)   COMP.
013100    03  WS-DEFER-BONUS-RATE      PIC V9(4)  COMP-3 VALUE .0060.
013200    03  WS-DEFER-BONUS           PIC 9(1)V9(4).
013300*
013400 01  WS-CLAWBACK-WORK.
013500    03  WS-CLAW-THRESHOLD        PIC 9(7)V99 COMP-3
013600                                      VALUE 90997.00.
013700    03  WS-CLAW-RATE             PIC V9(4)    COMP-3 VALUE .1500.
013800*
013900 01  WS-GIS-WORK.
014000    03  WS-GIS-TESTED-INCOME     PIC S9(9)V99.
014100    03  WS-GIS-REDUCTION-RATE    PIC V9(4)  COMP-3 VALUE .5000.
014200*
014300 01  WS-ALLOWANCE-WORK.
014400    03  WS-ALLOW-TESTED-INCOME   PIC S9(9)V99.
014500    03  WS-ALLOW-TESTED-INC-POS  PIC 9(9)V99.
014600    03  WS-ALLOW-THRESHOLD       PIC 9(7)V99 COMP-3
014700                                      VALUE 41760.00.
014800    03  WS-ALLOW-REDUCTION-RATE  PIC V9(4)  COMP-3 VALUE .7500.
014900*
015000 PROCEDURE                DIVISION.
015100*
015200 AA000-MAIN                 SECTION.
015300***************************
015400    PERFORM AA005-OPEN-FILES.
015500    PERFORM AA010-PROCESS-ONE-RECORD
015600        UNTIL WS-EOF-INPUT.
015700    PERFORM AA040-CLOSE-FILES.
015800    STOP RUN.
015900 AA000-EXIT.  EXIT SECTION.
016000*
016100 AA005-OPEN-FILES           SECTION.
016200**********************************
016300    OPEN INPUT OAS-INPUT-FILE.
016400    IF WS-OBI-STATUS NOT = "00"
016500        DISPLAY "RP030 - CANNOT OPEN OAS-INPUT-FILE, STATUS "
016600                WS-OBI-STATUS
016700        STOP RUN
016800    END-IF.
016900    OPEN OUTPUT OAS-OUTPUT-FILE.
017000    IF WS-OBR-STATUS NOT = "00"
017100        DISPLAY "RP030 - CANNOT OPEN OAS-OUTPUT-FILE, STATUS "
017200                WS-OBR-STATUS
017300        STOP RUN
017400    END-IF.
017500    PERFORM AA007-READ-INPUT.
017600 AA005-EXIT.  EXIT SECTION.
017700*
017800 AA007-READ-INPUT            SECTION.
017900***********************************
018000    READ OAS-INPUT-FILE
018100        AT END
018200            MOVE "Y" TO WS-EOF-INPUT-SW
018300    END-READ.
018400    IF NOT WS-EOF-INPUT
018500        MOVE OBI-FILE-RECORD TO OBI-ALT-BYTES
018600    END-IF.
018700 AA007-EXIT.  EXIT SECTION.
018800*
018900 AA010-PROCESS-ONE-RECORD    SECTION.
019000***********************************
019100    PERFORM ZZ010-CHECK-ELIGIBILITY.
019200    IF WS-ELIGIBLE
019300        PERFORM ZZ020-CALCULATE-BASIC-OAS
019400        PERFORM ZZ030-CALCULATE-CLAWBACK
019500        PERFORM ZZ040-CALCULATE-GIS
019600        PERFORM ZZ050-CALCULATE-ALLOWANCE
019700        COMPUTE OBR-TOTAL-BENEFIT =
019800                OBR-NET-OAS + OBR-GIS + OBR-ALLOWANCE
019900    ELSE
020000        PERFORM ZZ060-BUILD-ZERO-RESULT
020100    END-IF.
020200    MOVE OBR-ALT-BYTES TO OBR-FILE-RECORD.
020300    WRITE OBR-FILE-RECORD.
020400    PERFORM AA007-READ-INPUT.
020500 AA010-EXIT.  EXIT SECTION.
020600*
020700 AA040-CLOSE-FILES           SECTION.
020800***********************************
020900    CLOSE OAS-INPUT-FILE
021000          OAS-OUTPUT-FILE.
021100 AA040-EXIT.  EXIT SECTION.
021200*
021300 ZZ010-CHECK-ELIGIBILITY      SECTION.
021400************************************
021500    MOVE "N" TO WS-ELIGIBLE-SW.
021600    IF OBI-AGE >= WS-MIN-OAS-AGE
021700            AND OBI-YEARS-IN-CANADA >= WS-MIN-RESIDENCE-YRS
021800        MOVE "Y" TO WS-ELIGIBLE-SW
021900    END-IF.
022000 ZZ010-EXIT.  EXIT SECTION.
022100*
022200 ZZ020-CALCULATE-BASIC-OAS    SECTION.
022300************************************
022400    IF OBI-YEARS-IN-CANADA > 40
022500        MOVE 40 TO WS-RESIDENCE-YRS-CAPPED
022600    ELSE
022700        MOVE OBI-YEARS-IN-CANADA TO WS-RESIDENCE-YRS-CAPPED
022800    END-IF.
022900    COMPUTE OBR-RESIDENCE-FACTOR ROUNDED =
023000            WS-RESIDENCE-YRS-CAPPED / WS-FULL-PENSION-YRS.
023100    COMPUTE OBR-BASIC-OAS ROUNDED =
023200            8560.08 * OBR-RESIDENCE-FACTOR.
023300    IF OBI-DEFERRAL-MONTHS > ZERO
023400        IF OBI-DEFERRAL-MONTHS > WS-MAX-DEFER-MONTHS
023500            MOVE WS-MAX-DEFER-MONTHS TO WS-DEFER-MONTHS-USED
023600        ELSE
023700            MOVE OBI-DEFERRAL-MONTHS TO WS-DEFER-MONTHS-USED
023800        END-IF
023900        COMPUTE WS-DEFER-BONUS =
024000                WS-DEFER-MONTHS-USED * WS-DEFER-BONUS-RATE
024100        COMPUTE OBR-BASIC-OAS ROUNDED =
024200                OBR-BASIC-OAS * (1 + WS-DEFER-BONUS)
024300    END-IF.
024400 ZZ020-EXIT.  EXIT SECTION.
024500*
024600 ZZ030-CALCULATE-CLAWBACK     SECTION.
024700************************************
024800    IF OBI-ANNUAL-INCOME <= WS-CLAW-THRESHOLD
024900        MOVE ZERO TO OBR-CLAWBACK
025000    ELSE
025100        COMPUTE OBR-CLAWBACK ROUNDED =
025200                (OBI-ANNUAL-INCOME - WS-CLAW-THRESHOLD) *
025300                WS-CLAW-RATE
025400        IF OBR-CLAWBACK > OBR-BASIC-OAS
025500            MOVE OBR-BASIC-OAS TO OBR-CLAWBACK
025600        END-IF
025700    END-IF.
025800    COMPUTE OBR-NET-OAS = OBR-BASIC-OAS - OBR-CLAWBACK.
025900 ZZ030-EXIT.  EXIT SECTION.
026000*
026100 ZZ040-CALCULATE-GIS          SECTION.
026200************************************
026300    MOVE "N" TO WS-GIS-FOUND-SW.
026400    SET WS-GIS-IDX TO 1.
026500    PERFORM ZZ041-SCAN-ONE-GIS-CODE
026600        VARYING WS-GIS-IDX FROM 1 BY 1
026700        UNTIL WS-GIS-IDX > 2 OR WS-GIS-FOUND.
026800    IF OBI-MARRIED
026900        COMPUTE WS-GIS-TESTED-INCOME =
027000                OBI-ANNUAL-INCOME + OBI-SPOUSE-INCOME -
027100                OBR-NET-OAS
027200    ELSE
027300        COMPUTE WS-GIS-TESTED-INCOME =
027400                OBI-ANNUAL-INCOME - OBR-NET-OAS
027500    END-IF.
027600    IF WS-GIS-TESTED-INCOME NOT > ZERO
027700        MOVE WS-GIS-MAX-ANNUAL(WS-GIS-IDX) TO OBR-GIS
027800    ELSE
027900        COMPUTE OBR-GIS ROUNDED =
028000                WS-GIS-MAX-ANNUAL(WS-GIS-IDX) -
028100                (WS-GIS-TESTED-INCOME * WS-GIS-REDUCTION-RATE)
028200        IF OBR-GIS < ZERO
028300            MOVE ZERO TO OBR-GIS
028400        END-IF
028500    END-IF.
028600 ZZ040-EXIT.  EXIT SECTION.
028700*
028800 ZZ041-SCAN-ONE-GIS-CODE      SECTION.
028900************************************
029000    IF OBI-MARRIED
029100        IF WS-GIS-MAX-CODE(WS-GIS-IDX) = "M"
029200            MOVE "Y" TO WS-GIS-FOUND-SW
029300        END-IF
029400    ELSE
029500        IF WS-GIS-MAX-CODE(WS-GIS-IDX) = "S"
029600            MOVE "Y" TO WS-GIS-FOUND-SW
029700        END-IF
029800    END-IF.
029900 ZZ041-EXIT.  EXIT SECTION.
030000*
030100 ZZ050-CALCULATE-ALLOWANCE     SECTION.
030200*************************************
030300    MOVE "N" TO WS-ALLOW-ELIGIBLE-SW.
030400    IF OBI-MARRIED
030500            AND OBI-SPOUSE-AGE >= WS-ALLOW-MIN-AGE
030600            AND OBI-SPOUSE-AGE < WS-ALLOW-MAX-AGE
030700        MOVE "Y" TO WS-ALLOW-ELIGIBLE-SW
030800    END-IF.
030900    IF WS-ALLOW-ELIGIBLE
031000        COMPUTE WS-ALLOW-TESTED-INCOME =
031100                OBI-ANNUAL-INCOME + OBI-SPOUSE-INCOME -
031200                OBR-NET-OAS
031300        IF WS-ALLOW-TESTED-INCOME <= WS-ALLOW-THRESHOLD
031400            IF WS-ALLOW-TESTED-INCOME < ZERO
031500                MOVE ZERO TO WS-ALLOW-TESTED-INC-POS
031600            ELSE
031700                MOVE WS-ALLOW-TESTED-INCOME
031800                    TO WS-ALLOW-TESTED-INC-POS
031900            END-IF
032000            COMPUTE OBR-ALLOWANCE ROUNDED =
032100                    16256.28 -
032200                    (WS-ALLOW-TESTED-INC-POS *
032300                    WS-ALLOW-REDUCTION-RATE)
032400            IF OBR-ALLOWANCE < ZERO
032500                MOVE ZERO TO OBR-ALLOWANCE
032600            END-IF
032700        ELSE
032800            MOVE ZERO TO OBR-ALLOWANCE
032900        END-IF
033000    ELSE
033100        MOVE ZERO TO OBR-ALLOWANCE
033200    END-IF.
033300 ZZ050-EXIT.  EXIT SECTION.
033400*
033500 ZZ060-BUILD-ZERO-RESULT      SECTION.
033600************************************
033700    MOVE ZERO TO OBR-BASIC-OAS.
033800    MOVE ZERO TO OBR-CLAWBACK.
033900    MOVE ZERO TO OBR-NET-OAS.
034000    MOVE ZERO TO OBR-GIS.
034100    MOVE ZERO TO OBR-ALLOWANCE.
034200    MOVE ZERO TO OBR-TOTAL-BENEFIT.
034300    MOVE ZERO TO OBR-RESIDENCE-FACTOR.
034400 ZZ060-EXIT.  EXIT SECTION.
034500*
