000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITION FOR RETIREE SCENARIO FILE                 *
000400*     ONE RECORD PER RUN - HOLDS THE HOUSEHOLD FACTS PLUS ANY   *
000500*     STRATEGY PARAMETERS SUPPLIED FOR THAT RUN.                *
000600*     SEQUENTIAL FILE - FIXED FIELD TEXT.                       *
000700*                                                                *
000800*****************************************************************
000900*  RECORD SIZE 171 BYTES.
001000*
001100* 04/02/26 TWC - CREATED FOR ORTP RELEASE 1.0.
001200* 11/02/26 TWC - ADDED SCN-PROVINCE EDIT, ONLY "ON" SUPPORTED.
001300* 17/02/26 TWC - PARAMETER BLOCK FOLDED INTO SAME RECORD RATHER
001400*                THAN A SEPARATE FILE - ONE READ PER RUN.
001500*
001600 01  RP-SCENARIO-RECORD.
001700     03  SCN-ID                  PIC X(8).
001800     03  SCN-STRATEGY-CODE       PIC X(3).
001900     03  SCN-AGE                 PIC 9(3).
002000     03  SCN-RRSP-BALANCE        PIC 9(9)V99.
002100     03  SCN-TFSA-BALANCE        PIC 9(9)V99.
002200     03  SCN-DB-PENSION          PIC 9(7)V99.
002300     03  SCN-CPP-AT-65           PIC 9(7)V99.
002400     03  SCN-OAS-AT-65           PIC 9(7)V99.
002500     03  SCN-DESIRED-SPEND       PIC 9(7)V99.
002600     03  SCN-RETURN-PCT          PIC 9(2)V99.
002700     03  SCN-STDDEV-PCT          PIC 9(2)V99.
002800     03  SCN-HORIZON-YEARS       PIC 9(2).
002900     03  SCN-PROVINCE            PIC X(2).
003000     03  SCN-SPOUSE-FLAG         PIC X(1).
003100         88  SCN-HAS-SPOUSE          VALUE "Y".
003200         88  SCN-NO-SPOUSE           VALUE "N".
003300     03  SCN-SPOUSE-AGE          PIC 9(3).
003400     03  SCN-SPOUSE-OTHER-INC    PIC 9(7)V99.
003500     03  SCN-SPOUSE-CPP-AT-65    PIC 9(7)V99.
003600     03  SCN-SPOUSE-OAS-AT-65    PIC 9(7)V99.
003700     03  SCN-SPOUSE-DB-PENSION   PIC 9(7)V99.
003800*
003900* STRATEGY PARAMETER BLOCK - ZERO / SPACE MEANS "NOT SUPPLIED",
004000*   DEFAULTS ARE APPLIED BY THE STRATEGY PARAGRAPHS IN RP010.
004100*
004200     03  PRM-BRACKET-CEILING     PIC 9(7)V99.
004300     03  PRM-RRIF-CONV-AGE       PIC 9(3).
004400     03  PRM-CPP-START-AGE       PIC 9(3).
004500     03  PRM-OAS-START-AGE       PIC 9(3).
004600     03  PRM-TARGET-DEPLETE-AGE  PIC 9(3).
004700     03  PRM-LUMP-YEAR-OFFSET    PIC 9(2).
004800     03  PRM-LUMP-AMOUNT         PIC 9(9)V99.
004900     03  PRM-LOAN-RATE-PCT       PIC 9(2)V99.
005000     03  FILLER                  PIC X(9).
005100*
005200 01  RP-SCENARIO-RECORD-ALT REDEFINES RP-SCENARIO-RECORD.
005300     03  SCN-ALT-BYTES           PIC X(171).
005400*
