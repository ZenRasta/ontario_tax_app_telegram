000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITION FOR TAX YEAR CONSTANTS FILE                *
000400*     ONE RECORD PER CALENDAR YEAR, ASCENDING YEAR SEQUENCE.    *
000500*     LOOKUP AT RUN TIME = GREATEST YEAR ON FILE <= REQUESTED.  *
000600*     SEQUENTIAL FILE - FIXED FIELD TEXT.                       *
000700*                                                                *
000800*****************************************************************
000900*  RECORD SIZE 305 BYTES.
001000*
001100* 05/02/26 TWC - CREATED, 2025 BASELINE VALUES LOADED BY RP900
001200*                (LOAD UTILITY NOT PART OF THIS RELEASE - VALUES
001300*                ARE SHIPPED AS A ONE LINE TEST FIXTURE FOR NOW).
001400* 19/02/26 TWC - SPLIT FED/ON BRACKET ARRAYS OUT OF THE FLAT
001500*                FIELD LIST SO RP010 CAN PERFORM A COMMON BRACKET
001600*                TAX PARAGRAPH AGAINST EITHER TABLE.
001700* 02/03/26 TWC - ADDED TY-RRIF-FACTOR TABLE, AGES 65-75 ONLY -
001800*                OLDER AGES FALL BACK TO THE 1/(90-AGE) RULE IN
001900*                RP010, SEE ZZ230.
002000*
002100 01  RP-TAX-YEAR-RECORD.
002200     03  TY-YEAR                    PIC 9(4).
002300     03  TY-FED-PERSONAL-AMT        PIC 9(7)V99.
002400     03  TY-FED-AGE-AMT             PIC 9(7)V99.
002500     03  TY-FED-AGE-THRESHOLD       PIC 9(7)V99.
002600     03  TY-FED-PENSION-CR-MAX      PIC 9(5)V99.
002700     03  TY-FED-BRACKET             OCCURS 5 TIMES.
002800         05  TY-FED-CAP             PIC 9(7)V99.
002900         05  TY-FED-RATE            PIC V9(4).
003000     03  TY-FED-BRACKET-FLAT REDEFINES TY-FED-BRACKET.
003100         05  TY-FED-BRACKET-BYTES   PIC X(13) OCCURS 5 TIMES.
003200     03  TY-OAS-CLAW-THRESHOLD      PIC 9(7)V99.
003300     03  TY-OAS-CLAW-RATE           PIC V9(4).
003400     03  TY-OAS-MAX-AT-65           PIC 9(7)V99.
003500     03  TY-OAS-DEFER-PER-MONTH     PIC V9(4).
003600     03  TY-CPP-MAX-AT-65           PIC 9(7)V99.
003700     03  TY-CPP-DEFER-PER-YEAR      PIC V9(4).
003800     03  TY-CPP-EARLY-PER-YEAR      PIC V9(4).
003900     03  TY-RRIF-FACTOR             PIC V9(4) OCCURS 11 TIMES.
004000*                                    INDEX 1 = AGE 65, INDEX 11 =
004050*                                    AGE 75.
004100     03  TY-ON-PERSONAL-AMT         PIC 9(7)V99.
004200     03  TY-ON-AGE-AMT              PIC 9(7)V99.
004300     03  TY-ON-AGE-THRESHOLD        PIC 9(7)V99.
004400     03  TY-ON-PENSION-CR-MAX       PIC 9(5)V99.
004500     03  TY-ON-BRACKET              OCCURS 5 TIMES.
004600         05  TY-ON-CAP              PIC 9(7)V99.
004700         05  TY-ON-RATE             PIC V9(4).
004800     03  TY-ON-BRACKET-FLAT REDEFINES TY-ON-BRACKET.
004900         05  TY-ON-BRACKET-BYTES    PIC X(13) OCCURS 5 TIMES.
005000     03  TY-ON-SURTAX-THRESH-1      PIC 9(5)V99.
005100     03  TY-ON-SURTAX-RATE-1        PIC V9(4).
005200     03  TY-ON-SURTAX-THRESH-2      PIC 9(5)V99.
005300     03  TY-ON-SURTAX-RATE-2        PIC V9(4).
005400     03  FILLER                     PIC X(14).
005500*
005600 01  RP-TAX-YEAR-RECORD-ALT REDEFINES RP-TAX-YEAR-RECORD.
005700     03  TY-ALT-BYTES               PIC X(305).
005800*
