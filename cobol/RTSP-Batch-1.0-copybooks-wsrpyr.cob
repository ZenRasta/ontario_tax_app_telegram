000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITION FOR YEARLY PROJECTION RESULT FILE          *
000400*     ONE RECORD PER PROJECTION YEAR, WRITTEN IN RUN / YEAR     *
000500*     ORDER BY RP010.  SEQUENTIAL FILE - FIXED FIELD TEXT.      *
000600*                                                                *
000700*****************************************************************
000800*  RECORD SIZE 217 BYTES.
000900*
001000* 06/02/26 TWC - CREATED.
001100* 21/02/26 TWC - ADDED YR-SPOUSE-AGE, SPLIT OUT OF YR-AGE SO THE
001200*                SEQ STRATEGY CAN REPORT BOTH AGES ON ONE LINE.
001300*
001400 01  RP-YEARLY-RESULT-RECORD.
001500     03  YR-YEAR                 PIC 9(4).
001600     03  YR-AGE                  PIC 9(3).
001700     03  YR-SPOUSE-AGE            PIC 9(3).
001800     03  YR-BEGIN-RRIF           PIC S9(9)V99.
001900     03  YR-BEGIN-TFSA           PIC S9(9)V99.
002000     03  YR-BEGIN-NONREG         PIC S9(9)V99.
002100     03  YR-RRIF-WITHDRAWAL      PIC S9(9)V99.
002200     03  YR-CPP                  PIC S9(7)V99.
002300     03  YR-OAS-GROSS            PIC S9(7)V99.
002400     03  YR-DB-PENSION           PIC S9(7)V99.
002500     03  YR-OTHER-TAXABLE        PIC S9(9)V99.
002600     03  YR-TAXABLE-INCOME       PIC S9(9)V99.
002700     03  YR-FED-TAX              PIC S9(9)V99.
002800     03  YR-PROV-TAX             PIC S9(9)V99.
002900     03  YR-OAS-CLAWBACK         PIC S9(7)V99.
003000     03  YR-TOTAL-TAX            PIC S9(9)V99.
003100     03  YR-AFTER-TAX-INC        PIC S9(9)V99.
003200     03  YR-OAS-NET              PIC S9(7)V99.
003300     03  YR-SPENDING             PIC S9(9)V99.
003400     03  YR-END-RRIF             PIC S9(9)V99.
003500     03  YR-END-TFSA             PIC S9(9)V99.
003600     03  YR-END-NONREG           PIC S9(9)V99.
003700     03  FILLER                  PIC X(8).
003800*
003900 01  RP-YEARLY-RESULT-RECORD-ALT
003950     REDEFINES RP-YEARLY-RESULT-RECORD.
004000     03  YR-ALT-BYTES            PIC X(217).
004100*
