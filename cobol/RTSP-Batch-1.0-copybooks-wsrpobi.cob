000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITIONS FOR THE ENHANCED OAS BENEFIT CALCULATOR  *
000400*     INPUT AND RESULT FILES - ONE RECORD PAIR PER RETIREE.     *
000500*     SEQUENTIAL FILES - FIXED FIELD TEXT.                      *
000600*                                                                *
000700*****************************************************************
000800*  OBI RECORD SIZE 37 BYTES.  OBR RECORD SIZE 62 BYTES.
000900*
001000* 10/02/26 TWC - CREATED.  COVERS RESIDENCE PRORATION, DEFERRAL
001100*                BONUS, CLAWBACK, GIS AND THE SPOUSAL ALLOWANCE.
001200* 27/02/26 TWC - OBI-MARITAL-STATUS 88-LEVELS ADDED AFTER A
001300*                TRANSCRIPTION ERROR LET A BLANK THROUGH AS
001400*                "MARRIED" IN TESTING.
001500*
001600 01  RP-OAS-BENEFIT-INPUT-RECORD.
001700     03  OBI-AGE                 PIC 9(3).
001800     03  OBI-ANNUAL-INCOME        PIC 9(9)V99.
001900     03  OBI-YEARS-IN-CANADA     PIC 9(2).
002000     03  OBI-MARITAL-STATUS      PIC X(1).
002100         88  OBI-SINGLE              VALUE "S".
002200         88  OBI-MARRIED             VALUE "M".
002300     03  OBI-SPOUSE-INCOME       PIC 9(9)V99.
002400     03  OBI-SPOUSE-AGE          PIC 9(3).
002500     03  OBI-DEFERRAL-MONTHS     PIC 9(2).
002550     03  FILLER                  PIC X(4).
002600*
002700 01  RP-OAS-BENEFIT-INPUT-ALT
002750     REDEFINES RP-OAS-BENEFIT-INPUT-RECORD.
002800     03  OBI-ALT-BYTES           PIC X(37).
002900*
003000 01  RP-OAS-BENEFIT-RESULT-RECORD.
003100     03  OBR-BASIC-OAS           PIC 9(7)V99.
003200     03  OBR-CLAWBACK            PIC 9(7)V99.
003300     03  OBR-NET-OAS             PIC 9(7)V99.
003400     03  OBR-GIS                 PIC 9(7)V99.
003500     03  OBR-ALLOWANCE           PIC 9(7)V99.
003600     03  OBR-TOTAL-BENEFIT       PIC 9(7)V99.
003700     03  OBR-RESIDENCE-FACTOR    PIC V9(4).
003750     03  FILLER                  PIC X(4).
003800*
003900 01  RP-OAS-BENEFIT-RESULT-ALT
003950     REDEFINES RP-OAS-BENEFIT-RESULT-RECORD.
004000     03  OBR-ALT-BYTES           PIC X(62).
004100*
