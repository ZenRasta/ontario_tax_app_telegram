000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITIONS FOR THE SIMPLE OAS CLAWBACK CALCULATOR   *
000400*     INPUT AND RESULT FILES - ONE RECORD PAIR PER RETIREE.     *
000500*     SEQUENTIAL FILES - FIXED FIELD TEXT.                      *
000600*                                                                *
000700*****************************************************************
000800*  OSI RECORD SIZE 48 BYTES.  OSR RECORD SIZE 47 BYTES.
000900*
001000* 09/02/26 TWC - CREATED FOR THE STAND ALONE CLAWBACK CALCULATOR
001100*                CARVED OUT OF RP010 SO IT CAN RUN WITHOUT A
001200*                FULL PROJECTION SCENARIO.
001300*
001400 01  RP-OAS-SIMPLE-INPUT-RECORD.
001500     03  OSI-RRIF-WITHDRAWALS    PIC 9(9)V99.
001600     03  OSI-CPP-PENSION         PIC 9(9)V99.
001700     03  OSI-WORK-PENSION        PIC 9(9)V99.
001800     03  OSI-OTHER-INCOME        PIC 9(9)V99.
001850     03  FILLER                  PIC X(4).
001900*
002000 01  RP-OAS-SIMPLE-INPUT-ALT REDEFINES RP-OAS-SIMPLE-INPUT-RECORD.
002100     03  OSI-ALT-BYTES           PIC X(48).
002200*
002300 01  RP-OAS-SIMPLE-RESULT-RECORD.
002400     03  OSR-TOTAL-INCOME        PIC 9(9)V99.
002500     03  OSR-CLAWBACK            PIC 9(7)V99.
002600     03  OSR-CLAWBACK-PCT        PIC 9(3)V99.
002700     03  OSR-NET-OAS             PIC 9(7)V99.
002800     03  OSR-EFF-TAX-RATE        PIC 9(2)V9.
002900     03  OSR-RISK-LEVEL          PIC X(6).
002950     03  FILLER                  PIC X(4).
003000*
003100 01  RP-OAS-SIMPLE-RESULT-ALT
003150     REDEFINES RP-OAS-SIMPLE-RESULT-RECORD.
003200     03  OSR-ALT-BYTES           PIC X(47).
003300*
003400* BANDED EFFECTIVE TAX RATE TABLE, SEE ZZ-OAS-SIMPLE-BAND IN RP020
003500*   KEPT HERE, NOT IN THE PROGRAM, SO A RATE CHANGE DOES NOT NEED
003600*   A RECOMPILE - HOWEVER RP020 CURRENTLY COPIES THE TABLE INTO
003700*   WORKING-STORAGE AT COMPILE TIME, SEE THE VALUE CLAUSES THERE -
003800*   THIS BLOCK IS LEFT AS DOCUMENTATION OF THE BAND BOUNDARIES.
003900*
004000*    <= 50000.00  ->  20.0
004100*    <= 75000.00  ->  25.0
004200*    <= 100000.00 ->  30.0
004300*    <= 150000.00 ->  35.0
004400*    ELSE         ->  40.0
004500*
