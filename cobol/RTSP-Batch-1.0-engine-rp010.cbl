000100*****************************************************************
000200*                                                                *
000300*   RETIREMENT TAX & SPENDING PROJECTION - DRAWDOWN ENGINE      *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*
000900 PROGRAM-ID.             RP010.
001000*
001100 AUTHOR.                 T W CORMIER.
001200*
001300 INSTALLATION.           ORTP - RETIREMENT PLANNING UNIT.
001400*
001500 DATE-WRITTEN.           04/02/1991.
001600*
001700 DATE-COMPILED.
001800*
001900 SECURITY.               CONFIDENTIAL - INTERNAL USE ONLY.
002000*
002100*    REMARKS.            YEAR-BY-YEAR RETIREMENT DRAWDOWN
002200*                         PROJECTION FOR ONE SCENARIO/STRATEGY
002300*                         RUN.
002400*                         COMPUTES THE REGISTERED FUND WITHDRAWAL
002500*                         FOR THE CHOSEN STRATEGY, APPLIES FEDERAL
002600*                         AND ONTARIO TAX RULES AND THE OAS
002700*                         CLAWBACK, ROLLS BALANCES FORWARD, WRITES
002800*                         THE YEARLY DETAIL AND RUN SUMMARY FILES,
002900*                         AND PRINTS THE PROJECTION REPORT.
003000*
003100*    CALLED MODULES.
003200*                         RP040 - MONTE CARLO RUIN ANALYSIS.
003300*
003400*    FILES USED.
003500*                         SCENARIO-FILE  - INPUT, ONE RUN/RECORD.
003600*                         TAXYEAR-FILE   - INPUT, TAX CONSTANTS.
003700*                         YEARLY-FILE    - OUTPUT, ONE ROW/YEAR.
003800*                         SUMMARY-FILE   - OUTPUT, ONE ROW/RUN.
003900*                         REPORT-FILE    - OUTPUT, PRINTED RPT.
004000*
004100* CHANGE LOG.
004200* 04/02/1991 TWC  9100 - CREATED FOR ORTP RELEASE 1.0.
004300* 18/02/1991 TWC  9101 - ADDED BF/CD START-AGE ADJUSTMENT
004400*                        PARAGRAPHS SEPARATE FROM THE FIXED-AGE-65
004500*                        PARAGRAPH USED BY THE OTHER STRATEGIES.
004600* 02/03/1991 TWC  9107 - ADDED E65/EBX, SHARED RRIF MINIMUM
004700*                        PARAGRAPH NOW TAKES THE CALLER'S CHOICE
004800*                        OF AGE RATHER THAN ALWAYS DEFAULTING TO
004900*                        THE YOUNGER SPOUSE.
005000* 21/03/1991 TWC  9111 - ADDED SEQ HOUSEHOLD SPLIT GOAL SEEK
005100*                        (MODE 2) AND IO NET-CASH-AFTER-INTEREST
005200*                        GOAL SEEK (MODE 3) TO THE SHARED
005300*                        BISECTION PARAGRAPH.
005400* 09/04/1991 TWC  9115 - ADDED LS LUMP SUM OVERLAY ON TOP OF THE
005500*                        GM MECHANICS, PER REQUEST FROM PLANNING
005600*                        DESK.
005700* 02/05/1991 TWC  9120 - MOVED REPORT PRINTING TO REPORT WRITER,
005800*                        INITIATE/TERMINATE ONCE PER SCENARIO
005900*                        RECORD SO EACH RUN GETS ITS OWN PAGE
006000*                        BLOCK AND ITS OWN CONTROL FOOTING TOTALS.
006100* 14/06/1991 TWC  9124 - ADDED CALL TO RP040 FOR THE MONTE CARLO
006200*                        RUIN PASS AT THE END OF EACH RUN.
006300* 30/09/1998 RDF  9802 - YEAR 2000 REVIEW - TY-YEAR AND ALL DATE
006400*                        WORK ALREADY CARRY A FULL 4-DIGIT
006500*                        CENTURY, NO CHANGE REQUIRED.  ADDED THE
006600*                        50/50 CENTURY WINDOW TO AA005 FOR THE
006700*                        ACCEPT-FROM-DATE REPORT STAMP.  SIGNED
006800*                        OFF PER Y2K AUDIT.
006900* 11/08/2003 PAS  0344 - TY-CPP-DEFER-PER-YEAR RAISED TO .0840
007000*                        BY CRA, WAS .0700 - SEE TAX-YEAR FILE,
007100*                        NOT THIS PROGRAM.
007200* 19/02/2026 KJW  2619 - REWORKED PARAMETER DEFAULTING INTO
007300*                        AA011 SO EVERY STRATEGY SHARES ONE
007400*                        PLACE THAT DECIDES WHAT "NOT SUPPLIED"
007500*                        MEANS.
007600* 24/02/2026 KJW  2624 - SPLIT RP040 OUT AS A SUBPROGRAM, ADDED
007700*                        THE RP-MC-CALL-BLOCK LINKAGE COPYBOOK.
007750* 09/03/2026 PAS  2609 - BF BRACKET-CEILING DEFAULT WAS SET ONCE
007760*                        IN AA011 OFF YEAR 1 OF THE TABLE AND
007770*                        NEVER MOVED AGAIN - A MULTI-YEAR RUN
007780*                        CARRIED YEAR 1'S THRESHOLD THE WHOLE
007790*                        HORIZON.  NOW RE-DEFAULTED EVERY YEAR
007795*                        IN AA020 OFF THE CURRENT TY-ALT-BYTES,
007798*                        SAME RECORD ZZ105 JUST LOOKED UP.
007800*
007900 ENVIRONMENT             DIVISION.
008000*
008100 CONFIGURATION           SECTION.
008200*
008201*   UPSI-0 IS THE OPERATOR'S EXTENDED-TRACE SWITCH - SET IT ON
008202*   AT JCL/SYSIN LEVEL BEFORE A RUN AND RP-EXTENDED-TRACE-SW
008203*   FLIPS TO SHOW EVERY MONTE CARLO TRIAL DETAIL THAT IS
008204*   OTHERWISE SUPPRESSED (SEE RP040).  LEFT OFF FOR EVERY
008205*   NORMAL PRODUCTION RUN - IT IS A DIAGNOSTIC AID, NOT
008206*   SOMETHING THE PLANNING DESK EVER TOUCHES.
008300 SOURCE-COMPUTER.        RTSP-HOST.
008400 OBJECT-COMPUTER.        RTSP-HOST.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM
008700     CLASS RP-NUMERIC-CLASS  IS "0" THRU "9"
008800     UPSI-0 ON STATUS        IS RP-EXTENDED-TRACE-SW.
008900*
009000 INPUT-OUTPUT             SECTION.
009100 FILE-CONTROL.
009200     SELECT SCENARIO-FILE  ASSIGN TO SCENARIO-FILE
009300                            ORGANIZATION LINE SEQUENTIAL
009400                            FILE STATUS IS WS-SCN-STATUS.
009500     SELECT TAXYEAR-FILE   ASSIGN TO TAXYEAR-FILE
009600                            ORGANIZATION LINE SEQUENTIAL
009700                            FILE STATUS IS WS-TY-STATUS.
009800     SELECT YEARLY-FILE    ASSIGN TO YEARLY-FILE
009900                            ORGANIZATION LINE SEQUENTIAL
010000                            FILE STATUS IS WS-YR-STATUS.
010100     SELECT SUMMARY-FILE   ASSIGN TO SUMMARY-FILE
010200                            ORGANIZATION LINE SEQUENTIAL
010300                            FILE STATUS IS WS-SUM-STATUS.
010400     SELECT REPORT-FILE    ASSIGN TO REPORT-FILE
010500                            ORGANIZATION LINE SEQUENTIAL
010600                            FILE STATUS IS WS-RPT-STATUS.
010700*
010800 DATA                      DIVISION.
010900 FILE SECTION.
011000*
011001*   FIVE FILES, FIVE JOBS - SCENARIO-FILE IS THE ONE INPUT,
011002*   EVERYTHING ELSE IS WRITTEN.  TAXYEAR-FILE IS READ ONCE AT
011003*   STARTUP AND CLOSED (SEE ZZ100/AA005), NOT HELD OPEN FOR
011004*   THE WHOLE RUN THE WAY THE OTHER FOUR ARE.  YEARLY-FILE
011005*   CARRIES ONE ROW PER PROJECTION YEAR ACROSS ALL SCENARIOS,
011006*   SUMMARY-FILE ONE ROW PER SCENARIO, REPORT-FILE THE PRINTED
011007*   PROJECTION ITSELF.
011100 FD  SCENARIO-FILE
011200     LABEL RECORDS ARE STANDARD
011300     RECORDING MODE IS F
011400     RECORD CONTAINS 171 CHARACTERS.
011500     COPY "WSRPSCN.cob".
011600*
011700 FD  TAXYEAR-FILE
011800     LABEL RECORDS ARE STANDARD
011900     RECORDING MODE IS F
012000     RECORD CONTAINS 305 CHARACTERS.
012100 01  TY-FILE-RECORD              PIC X(305).
012200*
012300 FD  YEARLY-FILE
012400     LABEL RECORDS ARE STANDARD
012500     RECORDING MODE IS F
012600     RECORD CONTAINS 217 CHARACTERS.
012700     COPY "WSRPYR.cob".
012800*
012900 FD  SUMMARY-FILE
013000     LABEL RECORDS ARE STANDARD
013100     RECORDING MODE IS F
013200     RECORD CONTAINS 90 CHARACTERS.
013300     COPY "WSRPSUM.cob".
013400*
013500 FD  REPORT-FILE
013600     REPORTS ARE RP-PROJECTION-REPORT.
013700*
013800 WORKING-STORAGE           SECTION.
013900*
014000 77  WS-PROG-NAME                PIC X(16)
014100         VALUE "RP010 (1.0.00)".
014200*
014300 01  WS-FILE-STATUSES.
014400     03  WS-SCN-STATUS            PIC X(2).
014500     03  WS-TY-STATUS             PIC X(2).
014600     03  WS-YR-STATUS             PIC X(2).
014700     03  WS-SUM-STATUS            PIC X(2).
014800     03  WS-RPT-STATUS            PIC X(2).
014900     03  FILLER                   PIC X(6).
015000*
015100 01  WS-SWITCHES.
015200     03  WS-EOF-SCENARIOS-SW      PIC X(1)   VALUE "N".
015300         88  WS-EOF-SCENARIOS         VALUE "Y".
015400     03  WS-RUN-HAS-SPOUSE-SW     PIC X(1).
015500         88  WS-RUN-HAS-SPOUSE        VALUE "Y".
015550     03  WS-BR-CEIL-SUPPLIED-SW   PIC X(1).
015560         88  WS-BR-CEIL-SUPPLIED      VALUE "Y".
015600     03  RP-EXTENDED-TRACE-SW     PIC X(1)   VALUE "N".
015700     03  FILLER                   PIC X(4).
015800*
015900*  CURRENT ACTIVE TAX YEAR, MOVED IN FROM THE TABLE BELOW BY
016000*  ZZ105.
016100 01  WS-CURRENT-TAX-YEAR.
016200     COPY "WSRPTY.cob".
016300*
016400*  FULL TAX-YEAR FILE LOADED INTO A TABLE AT START OF JOB (THE
016500*  FILE
016600*    IS SMALL - ONE ROW PER CALENDAR YEAR) SO THE YEAR LOOP DOES
016700*    NOT
016800*    HAVE TO RE-READ IT FOR EVERY PROJECTION YEAR OF EVERY RUN.
016900 01  WS-TAX-YEAR-TABLE.
017000     03  WS-TY-COUNT              PIC 9(3)      COMP.
017100     03  WS-TY-ENTRY  OCCURS 50 TIMES INDEXED BY WS-TY-IDX.
017200         05  WS-TY-SAVED-YEAR     PIC 9(4).
017300         05  WS-TY-SAVED-BYTES    PIC X(305).
017400*
017500 01  WS-TY-LOOKUP-WORK.
017600     03  WS-TY-FOUND-SW           PIC X(1).
017700         88  WS-TY-FOUND              VALUE "Y".
017800     03  FILLER                   PIC X(3).
017900*
018000*  STRATEGY METADATA - CODE / LABEL / COMPLEXITY, ONE LITERAL
018100*  TABLE
018200*    SLICED BY THE REDEFINES BELOW, SAME TECHNIQUE AS THE OLD
018300*    COHORT-CODE TABLE IN PYCOH.
018400 01  WS-STRATEGY-TABLE-LITERAL.
018500     03  FILLER  PIC X(24) VALUE "GMGRADUAL MELTDOWN      1".
018600     03  FILLER  PIC X(24) VALUE "MINCRA MINIMUM ONLY     1".
018700     03  FILLER  PIC X(24) VALUE "EBXEMPTY BY TARGET AGE  2".
018800     03  FILLER  PIC X(24) VALUE "BF BRACKET FILLING      2".
018900     03  FILLER  PIC X(24) VALUE "E65EARLY RRIF CONVERSION2".
019000     03  FILLER  PIC X(24) VALUE "CD DELAY CPP AND OAS    3".
019100     03  FILLER  PIC X(24) VALUE "SEQSPOUSAL EQUALIZATION 3".
019200     03  FILLER  PIC X(24) VALUE "LS LUMP SUM WITHDRAWAL  2".
019300     03  FILLER  PIC X(24) VALUE "IO INTEREST OFFSET LOAN 4".
019400 01  WS-STRATEGY-TABLE REDEFINES WS-STRATEGY-TABLE-LITERAL.
019500     03  WS-ST-ENTRY  OCCURS 9 TIMES.
019600         05  WS-ST-CODE           PIC X(3).
019700         05  WS-ST-LABEL          PIC X(20).
019800         05  WS-ST-COMPLEXITY     PIC 9(1).
019900*
020000 01  WS-ST-LOOKUP-WORK.
020100     03  WS-ST-SUB                PIC 9(1)      COMP.
020200     03  WS-ST-CHOSEN-LABEL       PIC X(20).
020300     03  WS-ST-CHOSEN-COMPLEXITY  PIC 9(1)      COMP.
020400*
020500*  PARAMETER EFFECTIVE VALUES - DEFAULTS APPLIED WHEN SCN-RECORD
020600*    CARRIED ZERO/SPACE FOR THE FIELD (SEE AA011).
020700 01  WS-EFFECTIVE-PARAMS.
020800     03  WS-EFF-BRACKET-CEILING     PIC 9(7)V99   COMP-3.
020900     03  WS-EFF-RRIF-CONV-AGE       PIC 9(3)      COMP.
021000     03  WS-EFF-CPP-START-AGE       PIC 9(3)      COMP.
021100     03  WS-EFF-OAS-START-AGE       PIC 9(3)      COMP.
021200     03  WS-EFF-TARGET-DEPLETE-AGE  PIC 9(3)      COMP.
021300     03  WS-EFF-LOAN-RATE           PIC V9(4)     COMP-3.
021400     03  FILLER                     PIC X(4).
021500*
021600 01  WS-RUN-BALANCES.
021700     03  WS-BEGIN-RRIF            PIC S9(9)V99  COMP-3.
021800     03  WS-BEGIN-TFSA            PIC S9(9)V99  COMP-3.
021900     03  WS-BEGIN-NONREG          PIC S9(9)V99  COMP-3.
022000     03  WS-END-RRIF              PIC S9(9)V99  COMP-3.
022100     03  WS-END-TFSA              PIC S9(9)V99  COMP-3.
022200     03  WS-END-NONREG            PIC S9(9)V99  COMP-3.
022300     03  WS-NONREG-GROWTH         PIC S9(9)V99  COMP-3.
022400     03  WS-GROWTH-FACTOR         PIC S9(3)V9999 COMP-3.
022500     03  WS-SURPLUS               PIC S9(9)V99  COMP-3.
022600     03  FILLER                   PIC X(4).
022700*
022800 01  WS-RUN-CONTROL.
022900     03  WS-YEAR-IDX              PIC S9(3)     COMP.
023000     03  WS-START-YEAR            PIC 9(4)      COMP.
023100     03  WS-CUR-YEAR              PIC 9(4)      COMP.
023200     03  WS-CUR-AGE               PIC 9(3)      COMP.
023300     03  WS-CUR-SPOUSE-AGE        PIC 9(3)      COMP.
023400     03  WS-RRIF-AGE              PIC 9(3)      COMP.
023500     03  WS-SPEND-TARGET          PIC S9(9)V99  COMP-3.
023600     03  FILLER                   PIC X(3).
023700*
023800 01  WS-YEAR-RESULT-WORK.
023900     03  WS-Y-WITHDRAWAL          PIC S9(9)V99  COMP-3.
024000     03  WS-Y-CPP                 PIC S9(7)V99  COMP-3.
024100     03  WS-Y-OAS-GROSS           PIC S9(7)V99  COMP-3.
024200     03  WS-Y-DB-PENSION          PIC S9(7)V99  COMP-3.
024300     03  WS-Y-OTHER-TAXABLE       PIC S9(9)V99  COMP-3.
024400     03  WS-Y-TAXABLE-INCOME      PIC S9(9)V99  COMP-3.
024500     03  WS-Y-FED-TAX             PIC S9(9)V99  COMP-3.
024600     03  WS-Y-PROV-TAX            PIC S9(9)V99  COMP-3.
024700     03  WS-Y-CLAWBACK            PIC S9(7)V99  COMP-3.
024800     03  WS-Y-TOTAL-TAX           PIC S9(9)V99  COMP-3.
024900     03  WS-Y-AFTER-TAX-INC       PIC S9(9)V99  COMP-3.
025000     03  WS-Y-OAS-NET             PIC S9(7)V99  COMP-3.
025100     03  WS-Y-NET-CASH            PIC S9(9)V99  COMP-3.
025200     03  WS-Y-SPENDING            PIC S9(9)V99  COMP-3.
025300     03  FILLER                   PIC X(6).
025400*
025401*   ONE SHARED BRACKET, THREE USES - WS-GS-
025402*   LOW/HIGH/MID/W/RESULT ARE THE BISECTION MACHINERY ITSELF
025403*   (ZZ260/ZZ261), WS-GS-BASE-* IS MODE 1'S SINGLE-TAXPAYER
025404*   INCOME, AND THE P-/S- PREFIXED FIELDS BELOW EXIST ONLY FOR
025405*   MODE 2 (SEQ'S HOUSEHOLD SPLIT) - A SINGLE-TAXPAYER RUN
025406*   NEVER TOUCHES THEM.  WS-GS-LOAN-RATE IS MODE 3 (IO) ONLY.
025500 01  WS-GOAL-SEEK-WORK.
025600     03  WS-GS-MODE               PIC 9(1)      COMP.
025700     03  WS-GS-LOW                PIC S9(9)V99  COMP-3.
025800     03  WS-GS-HIGH               PIC S9(9)V99  COMP-3.
025900     03  WS-GS-MID                PIC S9(9)V99  COMP-3.
026000     03  WS-GS-W                  PIC S9(9)V99  COMP-3.
026100     03  WS-GS-RESULT             PIC S9(9)V99  COMP-3.
026200     03  WS-GS-TARGET             PIC S9(9)V99  COMP-3.
026300     03  WS-GS-NET-CASH           PIC S9(9)V99  COMP-3.
026400     03  WS-GS-ITER               PIC 9(2)      COMP.
026500     03  WS-GS-CONVERGED-SW       PIC X(1).
026600         88  WS-GS-CONVERGED          VALUE "Y".
026700     03  WS-GS-AGE                PIC 9(3)      COMP.
026800     03  WS-GS-BASE-CPP           PIC S9(7)V99  COMP-3.
026900     03  WS-GS-BASE-OAS           PIC S9(7)V99  COMP-3.
027000     03  WS-GS-BASE-DB            PIC S9(7)V99  COMP-3.
027100     03  WS-GS-BASE-OTH           PIC S9(9)V99  COMP-3.
027200     03  WS-GS-LOAN-RATE          PIC V9(4)     COMP-3.
027300*     MODE 2 (SEQ) HOUSEHOLD SPLIT WORK FIELDS.
027400     03  WS-GS-P-AGE              PIC 9(3)      COMP.
027500     03  WS-GS-P-CPP              PIC S9(7)V99  COMP-3.
027600     03  WS-GS-P-OAS              PIC S9(7)V99  COMP-3.
027700     03  WS-GS-P-DB               PIC S9(7)V99  COMP-3.
027800     03  WS-GS-P-OTH              PIC S9(9)V99  COMP-3.
027900     03  WS-GS-P-FED-TAX          PIC S9(9)V99  COMP-3.
028000     03  WS-GS-P-PROV-TAX         PIC S9(9)V99  COMP-3.
028100     03  WS-GS-P-CLAWBACK         PIC S9(7)V99  COMP-3.
028200     03  WS-GS-S-AGE              PIC 9(3)      COMP.
028300     03  WS-GS-S-CPP              PIC S9(7)V99  COMP-3.
028400     03  WS-GS-S-OAS              PIC S9(7)V99  COMP-3.
028500     03  WS-GS-S-DB               PIC S9(7)V99  COMP-3.
028600     03  WS-GS-S-OTH              PIC S9(9)V99  COMP-3.
028700     03  WS-GS-S-FED-TAX          PIC S9(9)V99  COMP-3.
028800     03  WS-GS-S-PROV-TAX         PIC S9(9)V99  COMP-3.
028900     03  WS-GS-S-CLAWBACK         PIC S9(7)V99  COMP-3.
029000     03  FILLER                   PIC X(6).
029100*
029101*   ONE SET OF FIELDS, REUSED FOR EVERY TAX CALL - FEDERAL,
029102*   ONTARIO, AND EVERY STRATEGY'S EVERY CANDIDATE EVALUATION
029103*   ALL FLOW THROUGH THIS SAME WORK AREA, SO CALLERS MUST MOVE
029104*   THEIR OWN INPUTS IN IMMEDIATELY BEFORE THE PERFORM AND
029105*   PULL WS-TAX-RESULT OUT IMMEDIATELY AFTER - NOTHING HERE
029106*   SURVIVES ACROSS TWO DIFFERENT TAX CALLS.
029200 01  WS-TAX-CALC-WORK.
029300     03  WS-TAX-INCOME            PIC S9(9)V99  COMP-3.
029400     03  WS-TAX-AGE               PIC 9(3)      COMP.
029500     03  WS-TAX-ELIG-PENSION      PIC S9(9)V99  COMP-3.
029600     03  WS-TAX-RESULT            PIC S9(9)V99  COMP-3.
029700     03  WS-BRACKET-TAX-AMT       PIC S9(9)V99  COMP-3.
029800     03  WS-CREDIT-BASE           PIC S9(9)V99  COMP-3.
029900     03  WS-CREDIT-AGE-AMT        PIC S9(9)V99  COMP-3.
030000     03  WS-CREDIT-PENSION        PIC S9(9)V99  COMP-3.
030100     03  WS-CREDIT-TOTAL          PIC S9(9)V99  COMP-3.
030200     03  WS-ON-BEFORE-SURTAX      PIC S9(9)V99  COMP-3.
030300     03  WS-ON-SURTAX             PIC S9(9)V99  COMP-3.
030400     03  WS-BRACKET-WORK OCCURS 5 TIMES INDEXED BY WS-BRKT-IDX.
030500         05  WS-BRACKET-CAP       PIC 9(7)V99.
030600         05  WS-BRACKET-RATE      PIC V9(4).
030700     03  WS-BRACKET-PREV-CAP      PIC S9(9)V99  COMP-3.
030800     03  WS-BRACKET-SPAN          PIC S9(9)V99  COMP-3.
030900     03  FILLER                   PIC X(4).
031000*
031001*   THE RRIF MINIMUM IS A TABLE LOOKUP BY AGE WITH A FALLBACK
031002*   - WS-RRIF-IN-AGE IS ALWAYS THE YOUNGER OF THE TWO SPOUSES
031003*   WHEN SEQ IS IN PLAY (CRA LETS A COUPLE ELECT THE YOUNGER
031004*   AGE FOR A LOWER MANDATORY WITHDRAWAL), AND WS-RRIF-FOUND-
031005*   SW TELLS ZZ230 WHETHER THE TABLE HAD AN ENTRY FOR THAT AGE
031006*   OR WHETHER ZZ231'S FORMULA FALLBACK HAD TO FIRE.
031100 01  WS-RRIF-MIN-WORK.
031200     03  WS-RRIF-BALANCE          PIC S9(9)V99  COMP-3.
031300     03  WS-RRIF-IN-AGE           PIC 9(3)      COMP.
031400     03  WS-RRIF-FACTOR           PIC V9(4)     COMP-3.
031500     03  WS-RRIF-RESULT           PIC S9(9)V99  COMP-3.
031600     03  WS-RRIF-TBL-SUB          PIC 9(2)      COMP.
031700     03  WS-RRIF-FOUND-SW         PIC X(1).
031800         88  WS-RRIF-FOUND            VALUE "Y".
031900     03  FILLER                   PIC X(4).
032000*
032001*   CPP AND OAS BOTH PAY LESS FOR STARTING EARLY AND MORE FOR
032002*   STARTING LATE - WS-ADJ-BASE-AMT IS THE AGE-65 AMOUNT, WS-
032003*   ADJ-START-AGE IS THE CLIENT'S CHOSEN START AGE, AND WS-
032004*   ADJ-MONTHS IS THE SIGNED MONTH COUNT AWAY FROM 65 THAT
032005*   DRIVES THE PER-MONTH PERCENTAGE IN ZZ240/ZZ250.
032100 01  WS-ADJUST-WORK.
032200     03  WS-ADJ-BASE-AMT          PIC S9(7)V99  COMP-3.
032300     03  WS-ADJ-START-AGE         PIC 9(3)      COMP.
032400     03  WS-ADJ-RESULT            PIC S9(7)V99  COMP-3.
032500     03  WS-ADJ-MONTHS            PIC 9(3)      COMP.
032600     03  FILLER                   PIC X(4).
032700*
032800*  RUN TOTALS - RESET EACH TIME AA011 RUNS (ONE RUN PER SCENARIO
032900*  REC).
033000 01  WS-RUN-TOTALS.
033100     03  WS-RUN-DISCOUNT          PIC S9(3)V9999 COMP-3.
033200     03  WS-RUN-LIFETIME-TAX-PV   PIC S9(11)V99 COMP-3.
033300     03  WS-RUN-SPEND-SUM         PIC S9(11)V99 COMP-3.
033400     03  FILLER                   PIC X(6).
033500*
033600*  CALL BLOCK TO RP040 - CALLER'S COPY OF THE SHARED LINKAGE
033700*  LAYOUT.
033800 01  WS-MC-CALL-AREA.
033900     COPY "WSRPCALL.cob".
034000*
034100 01  WS-DATE-WORK.
034200     03  WS-ACCEPT-DATE.
034300         05  WS-AD-YY             PIC 9(2).
034400         05  WS-AD-MM              PIC 9(2).
034500         05  WS-AD-DD              PIC 9(2).
034600     03  WS-AD-ALT REDEFINES WS-ACCEPT-DATE
034700                             PIC X(6).
034800     03  WS-CD-YEAR               PIC 9(4)   COMP.
034900     03  WS-REPORT-DATE           PIC X(10).
035000*
035100 REPORT SECTION.
035200 RD  RP-PROJECTION-REPORT
035300     CONTROL FINAL
035400     PAGE LIMIT 58 LINES
035500     HEADING 1
035600     FIRST DETAIL 6
035700     LAST DETAIL 50
035800     FOOTING 54.
035900*
035901*   CONTROL FINAL ONLY - THERE IS NO INTERMEDIATE CONTROL
035902*   BREAK BECAUSE ONE REPORT INITIATE/TERMINATE PAIR COVERS
035903*   EXACTLY ONE SCENARIO RUN (SEE AA010), SO THE ONLY TOTAL
035904*   LINE THAT MAKES SENSE IS THE FINAL ONE AT THE BOTTOM OF
035905*   THAT RUN'S OWN PAGE BLOCK - THERE IS NOTHING ELSE TO BREAK
035906*   ON WITHIN A SINGLE SCENARIO.
036000 01  TYPE PAGE HEADING.
036100     03  LINE 1.
036200         05  COL   1  PIC X(24)
036300             VALUE "ORTP RETIREMENT DRAWDOWN".
036400         05  COL  50  PIC X(18)   VALUE "PROJECTION REPORT".
036500         05  COL 100  PIC X(10)   VALUE "RUN DATE".
036600         05  COL 111  SOURCE IS WS-REPORT-DATE.
036700     03  LINE 3.
036800         05  COL   1  PIC X(11)   VALUE "SCENARIO -".
036900         05  COL  13  SOURCE IS SCN-ID.
037000         05  COL  25  PIC X(10)   VALUE "STRATEGY -".
037100         05  COL  36  SOURCE IS SCN-STRATEGY-CODE.
037200         05  COL  40  SOURCE IS WS-ST-CHOSEN-LABEL.
037300         05  COL  65  PIC X(12)   VALUE "START YEAR -".
037400         05  COL  78  PIC ZZZ9    SOURCE IS WS-START-YEAR.
037500         05  COL  90  PIC X(9)    VALUE "HORIZON -".
037600         05  COL 100  PIC ZZ9     SOURCE IS SCN-HORIZON-YEARS.
037700     03  LINE 5.
037800         05  COL   1  PIC X(4)    VALUE "YEAR".
037900         05  COL   7  PIC X(3)    VALUE "AGE".
038000         05  COL  12  PIC X(12)   VALUE "BEGIN-RRIF".
038100         05  COL  25  PIC X(12)   VALUE "WITHDRAWAL".
038200         05  COL  38  PIC X(10)   VALUE "CPP".
038300         05  COL  49  PIC X(10)   VALUE "OAS-NET".
038400         05  COL  60  PIC X(10)   VALUE "DB-PEN".
038500         05  COL  71  PIC X(12)   VALUE "TAXABLE-INC".
038600         05  COL  84  PIC X(12)   VALUE "TOTAL-TAX".
038700         05  COL  97  PIC X(12)   VALUE "SPENDING".
038800         05  COL 110  PIC X(12)   VALUE "END-RRIF".
038900*
039000 01  YEAR-DETAIL-LINE  TYPE DETAIL.
039100     03  COL   1  PIC ZZZ9                 SOURCE IS YR-YEAR.
039200     03  COL   7  PIC ZZ9                  SOURCE IS YR-AGE.
039300     03  COL  12  PIC ZZ,ZZZ,ZZ9.99-       SOURCE IS YR-BEGIN-RRIF
039400                   SUM YR-BEGIN-RRIF.
039500     03  COL  25  PIC ZZ,ZZZ,ZZ9.99-       SOURCE IS
039600         YR-RRIF-WITHDRAWAL
039700                   SUM YR-RRIF-WITHDRAWAL.
039800     03  COL  38  PIC ZZ,ZZZ,ZZ9.99-       SOURCE IS YR-CPP.
039900     03  COL  49  PIC ZZ,ZZZ,ZZ9.99-       SOURCE IS YR-OAS-NET.
040000     03  COL  60  PIC ZZ,ZZZ,ZZ9.99-       SOURCE IS
040100         YR-DB-PENSION.
040200     03  COL  71  PIC ZZ,ZZZ,ZZ9.99-       SOURCE IS
040300         YR-TAXABLE-INCOME.
040400     03  COL  84  PIC ZZ,ZZZ,ZZ9.99-       SOURCE IS YR-TOTAL-TAX
040500                   SUM YR-TOTAL-TAX.
040600     03  COL  97  PIC ZZ,ZZZ,ZZ9.99-       SOURCE IS YR-SPENDING.
040700     03  COL 110  PIC ZZ,ZZZ,ZZ9.99-       SOURCE IS YR-END-RRIF.
040800*
040801*   THE FOUR NUMBERS ON THIS FOOTING ARE THE SAME FOUR THAT GO
040802*   OUT TO SUM-LIFETIME-TAX-NOM/PV, SUM-AVG-ANNUAL-SPEND AND
040803*   SUM-FINAL-PORTFOLIO ON THE SUMMARY FILE (SEE AA030) - THE
040804*   PLANNING DESK CAN READ THE BOTTOM LINE OFF THE PRINTED
040805*   REPORT WITHOUT WAITING ON A SEPARATE SUMMARY-FILE EXTRACT.
040900 01  TYPE CONTROL FOOTING FINAL.
041000     03  LINE PLUS 2.
041100         05  COL   1  PIC X(30)  VALUE "TOTALS FOR RUN -".
041200         05  COL  25  PIC X(12)  VALUE "WITHDRAWALS".
041300         05  COL  38  PIC ZZ,ZZZ,ZZZ,ZZ9.99- SOURCE IS
041400             YR-RRIF-WITHDRAWAL
041500                       SUM YR-RRIF-WITHDRAWAL.
041600         05  COL  60  PIC X(12)  VALUE "LIFETIME TAX".
041700         05  COL  73  PIC ZZ,ZZZ,ZZZ,ZZ9.99- SOURCE IS
041800             YR-TOTAL-TAX
041900                       SUM YR-TOTAL-TAX.
042000         05  COL  95  PIC X(14)  VALUE "TOTAL CLAWBACK".
042100         05  COL 110  PIC ZZ,ZZZ,ZZ9.99-     SOURCE IS
042200             SUM-TOTAL-CLAWBACK.
042300     03  LINE PLUS 2.
042400         05  COL   1  PIC X(26)  VALUE "LIFETIME TAX - NOMINAL".
042500         05  COL  28  PIC ZZ,ZZZ,ZZZ,ZZ9.99- SOURCE IS
042600             SUM-LIFETIME-TAX-NOM.
042700         05  COL  50  PIC X(12)  VALUE "PV @ 2%".
042800         05  COL  63  PIC ZZ,ZZZ,ZZZ,ZZ9.99- SOURCE IS
042900             SUM-LIFETIME-TAX-PV.
043000         05  COL  85  PIC X(16)  VALUE "YEARS IN CLAWBACK".
043100         05  COL 103  PIC ZZ9                SOURCE IS
043200             SUM-YEARS-IN-CLAWBACK.
043300     03  LINE PLUS 2.
043400         05  COL   1  PIC X(22)  VALUE "AVERAGE ANNUAL SPEND".
043500         05  COL  24  PIC ZZ,ZZZ,ZZ9.99-     SOURCE IS
043600             SUM-AVG-ANNUAL-SPEND.
043700         05  COL  46  PIC X(16)  VALUE "FINAL PORTFOLIO".
043800         05  COL  63  PIC ZZ,ZZZ,ZZZ,ZZ9.99- SOURCE IS
043900             SUM-FINAL-PORTFOLIO.
044000         05  COL  85  PIC X(12)  VALUE "COMPLEXITY".
044100         05  COL  98  PIC 9                  SOURCE IS
044200             SUM-COMPLEXITY.
044300*
044400 PROCEDURE                DIVISION.
044500*
044600 AA000-MAIN                 SECTION.
044700***************************
044800     PERFORM AA005-OPEN-FILES.
044900     PERFORM AA010-PROCESS-SCENARIO
045000         UNTIL WS-EOF-SCENARIOS.
045100     PERFORM AA040-CLOSE-FILES.
045200     STOP RUN.
045300 AA000-EXIT.  EXIT SECTION.
045400*
045500 AA005-OPEN-FILES           SECTION.
045600**********************************
045700* 04/02/1991 TWC 9100 - ONE CHECK PER FILE, ONE STOP RUN EACH.
045800     ACCEPT WS-ACCEPT-DATE FROM DATE.
045900     IF WS-AD-YY < 50
046000         COMPUTE WS-CD-YEAR = 2000 + WS-AD-YY
046100     ELSE
046200         COMPUTE WS-CD-YEAR = 1900 + WS-AD-YY
046300     END-IF.
046400     MOVE 2025                  TO WS-START-YEAR.
046500     STRING WS-CD-YEAR "-" WS-AD-MM "-" WS-AD-DD
046600         DELIMITED BY SIZE INTO WS-REPORT-DATE.
046700*
046800     OPEN INPUT SCENARIO-FILE.
046900     IF WS-SCN-STATUS NOT = "00"
047000         DISPLAY "RP010 - CANNOT OPEN SCENARIO-FILE, STATUS "
047100                 WS-SCN-STATUS
047200         STOP RUN
047300     END-IF.
047400*
047500     OPEN INPUT TAXYEAR-FILE.
047600     IF WS-TY-STATUS NOT = "00"
047700         DISPLAY "RP010 - CANNOT OPEN TAXYEAR-FILE, STATUS "
047800                 WS-TY-STATUS
047900         STOP RUN
048000     END-IF.
048100     PERFORM ZZ100-LOAD-TAX-YEAR-TABLE.
048200     CLOSE TAXYEAR-FILE.
048300*
048400     OPEN OUTPUT YEARLY-FILE.
048500     IF WS-YR-STATUS NOT = "00"
048600         DISPLAY "RP010 - CANNOT OPEN YEARLY-FILE, STATUS "
048700                 WS-YR-STATUS
048800         STOP RUN
048900     END-IF.
049000*
049100     OPEN OUTPUT SUMMARY-FILE.
049200     IF WS-SUM-STATUS NOT = "00"
049300         DISPLAY "RP010 - CANNOT OPEN SUMMARY-FILE, STATUS "
049400                 WS-SUM-STATUS
049500         STOP RUN
049600     END-IF.
049700*
049800     OPEN OUTPUT REPORT-FILE.
049900     IF WS-RPT-STATUS NOT = "00"
050000         DISPLAY "RP010 - CANNOT OPEN REPORT-FILE, STATUS "
050100                 WS-RPT-STATUS
050200         STOP RUN
050300     END-IF.
050400*
050500     PERFORM AA007-READ-SCENARIO.
050600 AA005-EXIT.  EXIT SECTION.
050700*
050800 AA007-READ-SCENARIO         SECTION.
050900***********************************
050901*   SAME SHAPE AS EVERY OTHER AT-END READ IN THIS PROGRAM -
050902*   SET THE SWITCH, LET THE CALLER'S PERFORM ... UNTIL NOTICE
050903*   IT, NEVER TEST FOR END OF FILE IN TWO PLACES.
051000     READ SCENARIO-FILE
051100         AT END
051200             MOVE "Y" TO WS-EOF-SCENARIOS-SW
051300     END-READ.
051400 AA007-EXIT.  EXIT SECTION.
051500*
051600 AA010-PROCESS-SCENARIO      SECTION.
051700***********************************
051701*   ONE SCENARIO RECORD DRIVES ONE FULL PROJECTION - A CLIENT
051702*   WITH THREE STRATEGIES ON FILE TO COMPARE IS THREE SEPARATE
051703*   SCENARIO RECORDS, NOT ONE RECORD RUN THREE WAYS.  THE
051704*   REPORT'S INITIATE/TERMINATE PAIR BRACKETS EXACTLY ONE OF
051705*   THESE RUNS, WHICH IS WHY BOTH LIVE IN THIS SECTION RATHER
051706*   THAN IN AA000.
051800* ONE FULL SCENARIO/STRATEGY RUN - INIT, YEAR LOOP, SUMMARY, NEXT
051900* REC.
052000     PERFORM AA011-INIT-RUN.
052100     PERFORM ZZ280-LOOKUP-STRATEGY-LABEL.
052200     INITIATE RP-PROJECTION-REPORT.
052300     PERFORM AA020-YEAR-LOOP
052400         VARYING WS-YEAR-IDX FROM 0 BY 1
052500         UNTIL WS-YEAR-IDX >= SCN-HORIZON-YEARS.
052600     PERFORM AA030-END-OF-RUN.
052700     TERMINATE RP-PROJECTION-REPORT.
052800     PERFORM AA007-READ-SCENARIO.
052900 AA010-EXIT.  EXIT SECTION.
053000*
053100 AA011-INIT-RUN               SECTION.
053200************************************
053300* 19/02/2026 KJW 2619 - DEFAULTING CENTRALIZED HERE.
053400     MOVE SCN-RRSP-BALANCE TO WS-BEGIN-RRIF.
053500     MOVE SCN-TFSA-BALANCE TO WS-BEGIN-TFSA.
053600     MOVE ZERO             TO WS-BEGIN-NONREG.
053700     MOVE ZERO             TO WS-RUN-LIFETIME-TAX-PV
053800                               WS-RUN-SPEND-SUM
053900                               SUM-LIFETIME-TAX-NOM
054000                               SUM-YEARS-IN-CLAWBACK
054100                               SUM-TOTAL-CLAWBACK.
054200     MOVE 1.0000            TO WS-RUN-DISCOUNT.
054300*
054400     IF SCN-HAS-SPOUSE
054500         MOVE "Y" TO WS-RUN-HAS-SPOUSE-SW
054600     ELSE
054700         MOVE "N" TO WS-RUN-HAS-SPOUSE-SW
054800     END-IF.
054900*
055000*    BRACKET CEILING - IF THE SCENARIO SUPPLIED ONE IT HOLDS FOR
055020*      THE WHOLE RUN.  IF NOT, IT IS RE-DEFAULTED EVERY YEAR IN
055040*      AA020 OFF THAT YEAR'S OWN CLAWBACK THRESHOLD, NOT FROZEN
055060*      TO YEAR 1 - THE TABLE IS COLA-INDEXED ACROSS THE HORIZON,
055080*      SO A BF RUN SPANNING SEVERAL TAX YEARS MUST ROLL THE
055090*      CEILING FORWARD WITH IT.  SEE 2026 CHANGE LOG ENTRY.
055200     IF PRM-BRACKET-CEILING > ZERO
055300         MOVE PRM-BRACKET-CEILING TO WS-EFF-BRACKET-CEILING
055320         MOVE "Y" TO WS-BR-CEIL-SUPPLIED-SW
055400     ELSE
055420         MOVE "N" TO WS-BR-CEIL-SUPPLIED-SW
055700     END-IF.
055800*
055900     IF PRM-RRIF-CONV-AGE > ZERO
056000         MOVE PRM-RRIF-CONV-AGE TO WS-EFF-RRIF-CONV-AGE
056100     ELSE
056200         MOVE 65 TO WS-EFF-RRIF-CONV-AGE
056300     END-IF.
056400*
056500     IF PRM-CPP-START-AGE > ZERO
056600         MOVE PRM-CPP-START-AGE TO WS-EFF-CPP-START-AGE
056700     ELSE
056800         IF SCN-STRATEGY-CODE = "CD "
056900             MOVE 70 TO WS-EFF-CPP-START-AGE
057000         ELSE
057100             MOVE 65 TO WS-EFF-CPP-START-AGE
057200         END-IF
057300     END-IF.
057400*
057500     IF PRM-OAS-START-AGE > ZERO
057600         MOVE PRM-OAS-START-AGE TO WS-EFF-OAS-START-AGE
057700     ELSE
057800         IF SCN-STRATEGY-CODE = "CD "
057900             MOVE 70 TO WS-EFF-OAS-START-AGE
058000         ELSE
058100             MOVE 65 TO WS-EFF-OAS-START-AGE
058200         END-IF
058300     END-IF.
058400*
058500     MOVE PRM-TARGET-DEPLETE-AGE TO WS-EFF-TARGET-DEPLETE-AGE.
058600*
058700     IF PRM-LOAN-RATE-PCT > ZERO
058800         COMPUTE WS-EFF-LOAN-RATE = PRM-LOAN-RATE-PCT / 100
058900     ELSE
059000         MOVE .0500 TO WS-EFF-LOAN-RATE
059100     END-IF.
059200 AA011-EXIT.  EXIT SECTION.
059300*
059400 AA020-YEAR-LOOP               SECTION.
059500*************************************
059501*   WS-YEAR-IDX 0 IS THE SCENARIO'S OWN START YEAR, NOT A FULL
059502*   YEAR ALREADY LIVED - THE REPORT'S YEAR 0 ROW IS WHERE THE
059503*   CLIENT STANDS TODAY, NOT A PROJECTION.  SPOUSE AGE IS ONLY
059504*   TRACKED WHEN WS-RUN-HAS-SPOUSE IS SET; A SINGLE CLIENT'S
059505*   WS-CUR-SPOUSE-AGE STAYS ZERO THE WHOLE RUN SO ANY STRATEGY
059506*   THAT ACCIDENTALLY CONSULTS IT GETS A HARMLESS ZERO, NOT
059507*   GARBAGE.
059600     COMPUTE WS-CUR-YEAR = WS-START-YEAR + WS-YEAR-IDX.
059700     COMPUTE WS-CUR-AGE  = SCN-AGE + WS-YEAR-IDX.
059800     IF WS-RUN-HAS-SPOUSE
059900         COMPUTE WS-CUR-SPOUSE-AGE = SCN-SPOUSE-AGE + WS-YEAR-IDX
060000     ELSE
060100         MOVE ZERO TO WS-CUR-SPOUSE-AGE
060200     END-IF.
060300*
060400     PERFORM ZZ105-LOOKUP-TAX-YEAR.
060420*
060440*    BF'S BRACKET CEILING ROLLS FORWARD WITH THE TABLE WHEN THE
060460*      SCENARIO DID NOT SUPPLY ITS OWN - TY-ALT-BYTES ABOVE IS
060480*      NOW THIS YEAR'S ROW, NOT YEAR 1'S, SO THE DEFAULT TRACKS
060490*      WHATEVER THE CRA CLAWBACK THRESHOLD DID BETWEEN YEARS.
060500     IF NOT WS-BR-CEIL-SUPPLIED
060510         MOVE TY-OAS-CLAW-THRESHOLD TO WS-EFF-BRACKET-CEILING
060520     END-IF.
060540*
060600     COMPUTE WS-NONREG-GROWTH = WS-BEGIN-NONREG *
060700             (SCN-RETURN-PCT / 100).
060800     COMPUTE WS-Y-OTHER-TAXABLE ROUNDED = WS-NONREG-GROWTH * .40.
060900     COMPUTE WS-SPEND-TARGET ROUNDED =
061000             SCN-DESIRED-SPEND * (1.02 ** WS-YEAR-IDX).
061100*
061200     EVALUATE SCN-STRATEGY-CODE
061300         WHEN "GM "  PERFORM BB010-STRATEGY-GM
061400         WHEN "MIN"  PERFORM BB020-STRATEGY-MIN
061500         WHEN "EBX"  PERFORM BB030-STRATEGY-EBX
061600         WHEN "BF "  PERFORM BB040-STRATEGY-BF
061700         WHEN "E65"  PERFORM BB050-STRATEGY-E65
061800         WHEN "CD "  PERFORM BB060-STRATEGY-CD
061900         WHEN "SEQ"  PERFORM BB070-STRATEGY-SEQ
062000         WHEN "LS "  PERFORM BB080-STRATEGY-LS
062100         WHEN "IO "  PERFORM BB090-STRATEGY-IO
062200         WHEN OTHER  PERFORM BB010-STRATEGY-GM
062300     END-EVALUATE.
062400*
062500     PERFORM AA025-ROLL-FORWARD.
062600 AA020-EXIT.  EXIT SECTION.
062700*
062800 AA025-ROLL-FORWARD             SECTION.
062900***************************************
062901*   ACTUAL SPENDING IS CAPPED AT WHATEVER NET CASH CAME OUT OF
062902*   THE STRATEGY - A CLIENT CANNOT SPEND MONEY THE WITHDRAWAL
062903*   DID NOT PRODUCE, EVEN IF THE INFLATED TARGET SAYS
062904*   OTHERWISE.  ANY SHORTFALL IS SILENT HERE; IT SHOWS UP
062905*   DOWNSTREAM AS A LOWER WS-RUN-SPEND-SUM AND, OVER ENOUGH
062906*   YEARS, A DEPLETED PORTFOLIO.
063000     IF WS-Y-NET-CASH < WS-SPEND-TARGET
063100         MOVE WS-Y-NET-CASH    TO WS-Y-SPENDING
063200     ELSE
063300         MOVE WS-SPEND-TARGET  TO WS-Y-SPENDING
063400     END-IF.
063500     COMPUTE WS-SURPLUS = WS-Y-NET-CASH - WS-Y-SPENDING.
063600     COMPUTE WS-GROWTH-FACTOR = 1 + (SCN-RETURN-PCT / 100).
063700     COMPUTE WS-END-RRIF ROUNDED =
063800             (WS-BEGIN-RRIF - WS-Y-WITHDRAWAL) * WS-GROWTH-FACTOR.
063900     COMPUTE WS-END-TFSA ROUNDED = WS-BEGIN-TFSA *
064000         WS-GROWTH-FACTOR.
064100     COMPUTE WS-END-NONREG ROUNDED =
064200             (WS-BEGIN-NONREG + WS-SURPLUS + WS-NONREG-GROWTH)
064300             * WS-GROWTH-FACTOR.
064400*
064401*   STRAIGHT FAN-OUT, NO CALCULATION HERE - EVERY WS-Y-* AND
064402*   WS-BEGIN-*/WS-END-* FIELD THE STRATEGY AND THE
064403*   CALCULATIONS ABOVE ALREADY PRODUCED GETS COPIED ONCE INTO
064404*   THE YEARLY-RESULT-RECORD LAYOUT AND ONCE INTO THE REPORT
064405*   LINE, SO THE FILE AND THE PRINTED REPORT ALWAYS AGREE FOR
064406*   THE SAME YEAR.
064500     MOVE WS-CUR-YEAR         TO YR-YEAR.
064600     MOVE WS-CUR-AGE          TO YR-AGE.
064700     MOVE WS-CUR-SPOUSE-AGE   TO YR-SPOUSE-AGE.
064800     MOVE WS-BEGIN-RRIF       TO YR-BEGIN-RRIF.
064900     MOVE WS-BEGIN-TFSA       TO YR-BEGIN-TFSA.
065000     MOVE WS-BEGIN-NONREG     TO YR-BEGIN-NONREG.
065100     MOVE WS-Y-WITHDRAWAL     TO YR-RRIF-WITHDRAWAL.
065200     MOVE WS-Y-CPP            TO YR-CPP.
065300     MOVE WS-Y-OAS-GROSS      TO YR-OAS-GROSS.
065400     MOVE WS-Y-DB-PENSION     TO YR-DB-PENSION.
065500     MOVE WS-Y-OTHER-TAXABLE  TO YR-OTHER-TAXABLE.
065600     MOVE WS-Y-TAXABLE-INCOME TO YR-TAXABLE-INCOME.
065700     MOVE WS-Y-FED-TAX        TO YR-FED-TAX.
065800     MOVE WS-Y-PROV-TAX       TO YR-PROV-TAX.
065900     MOVE WS-Y-CLAWBACK       TO YR-OAS-CLAWBACK.
066000     MOVE WS-Y-TOTAL-TAX      TO YR-TOTAL-TAX.
066100     MOVE WS-Y-AFTER-TAX-INC  TO YR-AFTER-TAX-INC.
066200     MOVE WS-Y-OAS-NET        TO YR-OAS-NET.
066300     MOVE WS-Y-SPENDING       TO YR-SPENDING.
066400     MOVE WS-END-RRIF         TO YR-END-RRIF.
066500     MOVE WS-END-TFSA         TO YR-END-TFSA.
066600     MOVE WS-END-NONREG       TO YR-END-NONREG.
066700*
066800     WRITE RP-YEARLY-RESULT-RECORD.
066900     GENERATE YEAR-DETAIL-LINE.
067000*
067100     ADD WS-Y-TOTAL-TAX TO SUM-LIFETIME-TAX-NOM.
067200     COMPUTE WS-RUN-LIFETIME-TAX-PV ROUNDED =
067300             WS-RUN-LIFETIME-TAX-PV +
067400             (WS-Y-TOTAL-TAX / (1.02 ** WS-YEAR-IDX)).
067500     IF WS-Y-CLAWBACK > ZERO
067600         ADD 1 TO SUM-YEARS-IN-CLAWBACK
067700     END-IF.
067800     ADD WS-Y-CLAWBACK TO SUM-TOTAL-CLAWBACK.
067900     ADD WS-Y-SPENDING TO WS-RUN-SPEND-SUM.
068000*
068001*   ONLY THE FIRST 40 YEARS FEED THE MONTE CARLO WITHDRAWAL
068002*   SCHEDULE - MC-WITHDRAWAL-SCHED IS A FIXED-SIZE TABLE (SEE
068003*   WSRPCALL) AND NO SCENARIO HORIZON IN THIS SHOP RUNS LONGER
068004*   THAN THAT, SO A LONGER HORIZON WOULD SIMPLY STOP RECORDING
068005*   HERE RATHER THAN ABEND.
068100     IF WS-YEAR-IDX < 40
068200         COMPUTE WS-BRKT-IDX = WS-YEAR-IDX + 1
068300         MOVE WS-Y-WITHDRAWAL TO MC-WITHDRAWAL-SCHED(WS-BRKT-IDX)
068400     END-IF.
068500*
068600     MOVE WS-END-RRIF   TO WS-BEGIN-RRIF.
068700     MOVE WS-END-TFSA   TO WS-BEGIN-TFSA.
068800     MOVE WS-END-NONREG TO WS-BEGIN-NONREG.
068900 AA025-EXIT.  EXIT SECTION.
069000*
069100 AA030-END-OF-RUN               SECTION.
069200***************************************
069201*   THIS IS THE ONE PLACE PER SCENARIO WHERE THE YEAR-BY-YEAR
069202*   DETAIL COLLAPSES INTO A SINGLE SUMMARY ROW FOR THE
069203*   PLANNING DESK - LIFETIME TAX, AVERAGE SPEND, FINAL
069204*   PORTFOLIO, COMPLEXITY SCORE, THEN THE MONTE CARLO RISK
069205*   READ TACKED ON AT THE END.  NOTHING HERE RECOMPUTES ANY
069206*   TAX OR WITHDRAWAL FIGURE - IT ONLY TOTALS AND AVERAGES
069207*   WHAT THE YEAR LOOP ALREADY PRODUCED.
069300     MOVE WS-ST-CHOSEN-COMPLEXITY TO SUM-COMPLEXITY.
069400     MOVE WS-RUN-LIFETIME-TAX-PV  TO SUM-LIFETIME-TAX-PV.
069500     IF SCN-HORIZON-YEARS > ZERO
069600         COMPUTE SUM-AVG-ANNUAL-SPEND ROUNDED =
069700                 WS-RUN-SPEND-SUM / SCN-HORIZON-YEARS
069800     ELSE
069900         MOVE ZERO TO SUM-AVG-ANNUAL-SPEND
070000     END-IF.
070100     COMPUTE SUM-FINAL-PORTFOLIO =
070200             WS-END-RRIF + WS-END-TFSA + WS-END-NONREG.
070300*
070400     PERFORM BB100-CALL-MONTE-CARLO.
070500*
070600     WRITE RP-SUMMARY-RECORD.
070700 AA030-EXIT.  EXIT SECTION.
070800*
070900 AA040-CLOSE-FILES              SECTION.
071000***************************************
071001*   TAXYEAR-FILE IS DELIBERATELY ABSENT FROM THIS LIST - IT
071002*   WAS ALREADY CLOSED BACK IN AA005 ONCE ZZ100 FINISHED
071003*   LOADING IT, LONG BEFORE THE FIRST SCENARIO EVER RAN.
071100     CLOSE SCENARIO-FILE
071200           YEARLY-FILE
071300           SUMMARY-FILE
071400           REPORT-FILE.
071500 AA040-EXIT.  EXIT SECTION.
071600*
071700* ----------------------------------------------------------------
071800*  SECTION BB - STRATEGY PARAGRAPHS.  EACH LEAVES WS-Y-* FILLED IN
071900*    READY FOR AA025.  WS-Y-NET-CASH IS THE FIGURE AA025 SPENDS
072000*    AGAINST THE TARGET (EQUAL TO AFTER-TAX INCOME EXCEPT FOR IO).
072100* ----------------------------------------------------------------
072200*
072300 BB010-STRATEGY-GM              SECTION.
072400***************************************
072401*   BB010 - GRADUAL MELTDOWN (GM).  CPP AND OAS BOTH START
072402*   COLD AT 65, NO EARLY/LATE ADJUSTMENT - THIS IS THE
072403*   BASELINE STRATEGY EVERY OTHER ONE EITHER MATCHES OR FALLS
072404*   BACK TO.  DB PENSION IS PAID EVERY YEAR REGARDLESS OF AGE.
072405*   THE ONLY QUESTION IS HOW MUCH TO PULL FROM THE RRIF, SO WE
072406*   BISECT BETWEEN THE CRA MINIMUM (LOW) AND THE FULL BALANCE
072407*   (HIGH) FOR THE LEVEL WITHDRAWAL THAT LANDS AFTER-TAX
072408*   INCOME ON THE CLIENT'S SPENDING TARGET.  SEE ZZ260.
072500     PERFORM ZZ270-INCOME-AT-65.
072600     PERFORM ZZ232-YOUNGER-AGE.
072700     MOVE WS-BEGIN-RRIF  TO WS-RRIF-BALANCE.
072800     MOVE WS-RRIF-AGE    TO WS-RRIF-IN-AGE.
072900     PERFORM ZZ230-RRIF-MINIMUM.
073000*
073100     MOVE 1              TO WS-GS-MODE.
073200     MOVE WS-RRIF-RESULT TO WS-GS-LOW.
073300     MOVE WS-BEGIN-RRIF  TO WS-GS-HIGH.
073400     MOVE WS-SPEND-TARGET    TO WS-GS-TARGET.
073500     MOVE WS-CUR-AGE          TO WS-GS-AGE.
073600     MOVE WS-Y-CPP            TO WS-GS-BASE-CPP.
073700     MOVE WS-Y-OAS-GROSS      TO WS-GS-BASE-OAS.
073800     MOVE WS-Y-DB-PENSION     TO WS-GS-BASE-DB.
073900     MOVE WS-Y-OTHER-TAXABLE  TO WS-GS-BASE-OTH.
074000     PERFORM ZZ260-GOAL-SEEK-WITHDRAWAL.
074100*
074200     MOVE WS-GS-RESULT      TO WS-Y-WITHDRAWAL.
074300     MOVE WS-Y-AFTER-TAX-INC TO WS-Y-NET-CASH.
074400 BB010-EXIT.  EXIT SECTION.
074500*
074600 BB020-STRATEGY-MIN              SECTION.
074700****************************************
074701*   BB020 - MINIMUM ONLY (MIN).  SAME INCOME STREAMS AS GM
074702*   ABOVE BUT NO SEARCH IS DONE - THE CLIENT TAKES EXACTLY
074703*   WHAT THE LEGISLATED RRIF FACTOR SAYS AND NOT A DOLLAR
074704*   MORE.  WS-GS-LOW/HIGH ARE NOT EVEN SET HERE; WE EVALUATE
074705*   THE ONE CANDIDATE (THE MINIMUM ITSELF) DIRECTLY AND TAKE
074706*   WHATEVER AFTER-TAX INCOME FALLS OUT.
074800     PERFORM ZZ270-INCOME-AT-65.
074900     PERFORM ZZ232-YOUNGER-AGE.
075000     MOVE WS-BEGIN-RRIF  TO WS-RRIF-BALANCE.
075100     MOVE WS-RRIF-AGE    TO WS-RRIF-IN-AGE.
075200     PERFORM ZZ230-RRIF-MINIMUM.
075300*
075400     MOVE 1                  TO WS-GS-MODE.
075500     MOVE WS-RRIF-RESULT     TO WS-GS-W.
075600     MOVE WS-CUR-AGE         TO WS-GS-AGE.
075700     MOVE WS-Y-CPP           TO WS-GS-BASE-CPP.
075800     MOVE WS-Y-OAS-GROSS     TO WS-GS-BASE-OAS.
075900     MOVE WS-Y-DB-PENSION    TO WS-GS-BASE-DB.
076000     MOVE WS-Y-OTHER-TAXABLE TO WS-GS-BASE-OTH.
076100     PERFORM ZZ265-EVALUATE-CANDIDATE.
076200*
076300     MOVE WS-RRIF-RESULT      TO WS-Y-WITHDRAWAL.
076400     MOVE WS-Y-AFTER-TAX-INC  TO WS-Y-NET-CASH.
076500 BB020-EXIT.  EXIT SECTION.
076600*
076700 BB030-STRATEGY-EBX              SECTION.
076800****************************************
076801*   BB030 - EMPTY BY A TARGET AGE (EBX).  WHILE THE CLIENT IS
076802*   AT OR BELOW PRM-TARGET-DEPLETE-AGE WE DO NOT GOAL-SEEK AT
076803*   ALL - THE WITHDRAWAL IS A STRAIGHT LINE, BALANCE DIVIDED
076804*   BY YEARS REMAINING TO THE TARGET AGE, FLOORED AT THE CRA
076805*   MINIMUM SO WE NEVER DIP BELOW WHAT THE LEGISLATION
076806*   REQUIRES ANYWAY.  ONCE PAST THE TARGET AGE THE GLIDE PATH
076807*   IS OVER AND THIS STRATEGY JUST BECOMES GM - NO SPECIAL
076808*   END-OF-LIFE HANDLING, THE MONEY IS ASSUMED GONE.
076900     PERFORM ZZ270-INCOME-AT-65.
077000     IF WS-CUR-AGE <= WS-EFF-TARGET-DEPLETE-AGE
077100         PERFORM ZZ232-YOUNGER-AGE
077200         MOVE WS-BEGIN-RRIF   TO WS-RRIF-BALANCE
077300         MOVE WS-RRIF-AGE     TO WS-RRIF-IN-AGE
077400         PERFORM ZZ230-RRIF-MINIMUM
077500*
077600         COMPUTE WS-GS-W ROUNDED =
077700             WS-BEGIN-RRIF /
077800             (WS-EFF-TARGET-DEPLETE-AGE - WS-CUR-AGE + 1)
077900         IF WS-GS-W < WS-RRIF-RESULT
078000             MOVE WS-RRIF-RESULT TO WS-GS-W
078100         END-IF
078200*
078300         MOVE 1                  TO WS-GS-MODE
078400         MOVE WS-CUR-AGE         TO WS-GS-AGE
078500         MOVE WS-Y-CPP           TO WS-GS-BASE-CPP
078600         MOVE WS-Y-OAS-GROSS     TO WS-GS-BASE-OAS
078700         MOVE WS-Y-DB-PENSION    TO WS-GS-BASE-DB
078800         MOVE WS-Y-OTHER-TAXABLE TO WS-GS-BASE-OTH
078900         PERFORM ZZ265-EVALUATE-CANDIDATE
079000*
079100         MOVE WS-GS-W             TO WS-Y-WITHDRAWAL
079200         MOVE WS-Y-AFTER-TAX-INC   TO WS-Y-NET-CASH
079300     ELSE
079400         PERFORM BB010-STRATEGY-GM
079500     END-IF.
079600 BB030-EXIT.  EXIT SECTION.
079700*
079800 BB040-STRATEGY-BF               SECTION.
079900****************************************
079901*   BB040 - BRACKET FILLING (BF).  CPP AND OAS HERE HONOUR
079902*   WHATEVER START AGE THE SCENARIO CHOSE (ZZ240/ZZ250),
079903*   UNLIKE GM'S FIXED 65. THE WITHDRAWAL TARGET IS NOT A
079904*   SPENDING FIGURE AT ALL - IT IS ROOM LEFT UNDER WS-EFF-
079905*   BRACKET-CEILING AFTER CPP/OAS/DB/OTHER INCOME ARE COUNTED,
079906*   I.E. WE TOP THE CLIENT UP TO THE EDGE OF A TAX BRACKET AND
079907*   STOP.  FLOORED AT THE CRA MINIMUM, CAPPED AT THE FULL
079908*   BALANCE - THOSE TWO GUARDS ARE WHAT THE GOAL-SEEK BELOW
079909*   (MODE 1, SINGLE CANDIDATE, NOT A BISECTION) ACTUALLY
079910*   EVALUATES.
080000     MOVE SCN-CPP-AT-65       TO WS-ADJ-BASE-AMT.
080100     MOVE WS-EFF-CPP-START-AGE TO WS-ADJ-START-AGE.
080200     IF WS-CUR-AGE >= WS-EFF-CPP-START-AGE
080300         PERFORM ZZ240-CPP-ADJUST
080400         MOVE WS-ADJ-RESULT TO WS-Y-CPP
080500     ELSE
080600         MOVE ZERO TO WS-Y-CPP
080700     END-IF.
080800*
080900     MOVE SCN-OAS-AT-65        TO WS-ADJ-BASE-AMT.
081000     MOVE WS-EFF-OAS-START-AGE TO WS-ADJ-START-AGE.
081100     IF WS-CUR-AGE >= WS-EFF-OAS-START-AGE
081200         PERFORM ZZ250-OAS-ADJUST
081300         MOVE WS-ADJ-RESULT TO WS-Y-OAS-GROSS
081400     ELSE
081500         MOVE ZERO TO WS-Y-OAS-GROSS
081600     END-IF.
081700     MOVE SCN-DB-PENSION TO WS-Y-DB-PENSION.
081800*
081900     COMPUTE WS-GS-W ROUNDED = WS-EFF-BRACKET-CEILING -
082000             (WS-Y-CPP + WS-Y-OAS-GROSS + WS-Y-DB-PENSION +
082100              WS-Y-OTHER-TAXABLE).
082200     IF WS-GS-W < ZERO
082300         MOVE ZERO TO WS-GS-W
082400     END-IF.
082500*
082600     PERFORM ZZ232-YOUNGER-AGE.
082700     MOVE WS-BEGIN-RRIF  TO WS-RRIF-BALANCE.
082800     MOVE WS-RRIF-AGE    TO WS-RRIF-IN-AGE.
082900     PERFORM ZZ230-RRIF-MINIMUM.
083000     IF WS-GS-W < WS-RRIF-RESULT
083100         MOVE WS-RRIF-RESULT TO WS-GS-W
083200     END-IF.
083300     IF WS-GS-W > WS-BEGIN-RRIF
083400         MOVE WS-BEGIN-RRIF TO WS-GS-W
083500     END-IF.
083600*
083700     MOVE 1                  TO WS-GS-MODE.
083800     MOVE WS-CUR-AGE         TO WS-GS-AGE.
083900     MOVE WS-Y-CPP           TO WS-GS-BASE-CPP.
084000     MOVE WS-Y-OAS-GROSS     TO WS-GS-BASE-OAS.
084100     MOVE WS-Y-DB-PENSION    TO WS-GS-BASE-DB.
084200     MOVE WS-Y-OTHER-TAXABLE TO WS-GS-BASE-OTH.
084300     PERFORM ZZ265-EVALUATE-CANDIDATE.
084400*
084500     MOVE WS-GS-W            TO WS-Y-WITHDRAWAL.
084600     MOVE WS-Y-AFTER-TAX-INC TO WS-Y-NET-CASH.
084700 BB040-EXIT.  EXIT SECTION.
084800*
084900 BB050-STRATEGY-E65               SECTION.
085000*****************************************
085001*   BB050 - EARLY/CHOSEN RRIF CONVERSION (E65).  PRM-RRIF-
085002*   CONV-AGE NEED NOT BE 65 DESPITE THE NAME - IT IS WHATEVER
085003*   AGE THE CLIENT CONVERTS AT.  BEFORE THAT AGE THE FUND IS
085004*   UNTOUCHED (W=0).  FROM CONVERSION ON WE CALL ZZ231
085005*   DIRECTLY RATHER THAN ZZ230, SO THE 1/(90-AGE) FALLBACK
085006*   RULE APPLIES EVEN INSIDE THE 65-75 TABLE RANGE AND AT THE
085007*   RETIREE'S OWN AGE - THIS STRATEGY DOES NOT RECOGNISE THE
085008*   YOUNGER-SPOUSE RULE, BY DESIGN.  CPP/OAS STILL START COLD
085009*   AT 65 LIKE GM.
085100     PERFORM ZZ270-INCOME-AT-65.
085200     IF WS-CUR-AGE < WS-EFF-RRIF-CONV-AGE
085300         MOVE ZERO TO WS-GS-W
085400     ELSE
085500         MOVE WS-BEGIN-RRIF TO WS-RRIF-BALANCE
085600         MOVE WS-CUR-AGE    TO WS-RRIF-IN-AGE
085700         PERFORM ZZ231-FALLBACK-FACTOR
085800         COMPUTE WS-RRIF-RESULT ROUNDED =
085900                 WS-RRIF-BALANCE * WS-RRIF-FACTOR
086000         IF WS-RRIF-RESULT < ZERO
086100             MOVE ZERO TO WS-RRIF-RESULT
086200         END-IF
086300         MOVE WS-RRIF-RESULT TO WS-GS-W
086400     END-IF.
086500*
086600     MOVE 1                  TO WS-GS-MODE.
086700     MOVE WS-CUR-AGE         TO WS-GS-AGE.
086800     MOVE WS-Y-CPP           TO WS-GS-BASE-CPP.
086900     MOVE WS-Y-OAS-GROSS     TO WS-GS-BASE-OAS.
087000     MOVE WS-Y-DB-PENSION    TO WS-GS-BASE-DB.
087100     MOVE WS-Y-OTHER-TAXABLE TO WS-GS-BASE-OTH.
087200     PERFORM ZZ265-EVALUATE-CANDIDATE.
087300*
087400     MOVE WS-GS-W            TO WS-Y-WITHDRAWAL.
087500     MOVE WS-Y-AFTER-TAX-INC TO WS-Y-NET-CASH.
087600 BB050-EXIT.  EXIT SECTION.
087700*
087800 BB060-STRATEGY-CD                 SECTION.
087900******************************************
087901*   BB060 - DELAY CPP/OAS (CD).  THE WHOLE POINT OF THIS
087902*   STRATEGY IS TO PUSH CPP AND/OR OAS OUT PAST 65 FOR THE
087903*   DEFERRAL BONUS (SEE ZZ240/ZZ250), THEN BRIDGE THE GAP
087904*   YEARS OUT OF THE RRIF.  THE GOAL-SEEK ITSELF IS IDENTICAL
087905*   MACHINERY TO GM - SAME LOW/HIGH BOUNDS, SAME SPEND TARGET
087906*   - THE ONLY DIFFERENCE IS THE BASE INCOME FED IN AHEAD OF
087907*   IT IS SMALLER (OR ZERO) IN THE BRIDGE YEARS, SO THE
087908*   BISECTION NATURALLY PULLS MORE FROM THE RRIF THEN.
088000     MOVE SCN-CPP-AT-65        TO WS-ADJ-BASE-AMT.
088100     MOVE WS-EFF-CPP-START-AGE TO WS-ADJ-START-AGE.
088200     IF WS-CUR-AGE >= WS-EFF-CPP-START-AGE
088300         PERFORM ZZ240-CPP-ADJUST
088400         MOVE WS-ADJ-RESULT TO WS-Y-CPP
088500     ELSE
088600         MOVE ZERO TO WS-Y-CPP
088700     END-IF.
088800*
088900     MOVE SCN-OAS-AT-65         TO WS-ADJ-BASE-AMT.
089000     MOVE WS-EFF-OAS-START-AGE  TO WS-ADJ-START-AGE.
089100     IF WS-CUR-AGE >= WS-EFF-OAS-START-AGE
089200         PERFORM ZZ250-OAS-ADJUST
089300         MOVE WS-ADJ-RESULT TO WS-Y-OAS-GROSS
089400     ELSE
089500         MOVE ZERO TO WS-Y-OAS-GROSS
089600     END-IF.
089700     MOVE SCN-DB-PENSION TO WS-Y-DB-PENSION.
089800*
089900     PERFORM ZZ232-YOUNGER-AGE.
090000     MOVE WS-BEGIN-RRIF  TO WS-RRIF-BALANCE.
090100     MOVE WS-RRIF-AGE    TO WS-RRIF-IN-AGE.
090200     PERFORM ZZ230-RRIF-MINIMUM.
090300*
090400     MOVE 1                  TO WS-GS-MODE.
090500     MOVE WS-RRIF-RESULT     TO WS-GS-LOW.
090600     MOVE WS-BEGIN-RRIF      TO WS-GS-HIGH.
090700     MOVE WS-SPEND-TARGET    TO WS-GS-TARGET.
090800     MOVE WS-CUR-AGE         TO WS-GS-AGE.
090900     MOVE WS-Y-CPP           TO WS-GS-BASE-CPP.
091000     MOVE WS-Y-OAS-GROSS     TO WS-GS-BASE-OAS.
091100     MOVE WS-Y-DB-PENSION    TO WS-GS-BASE-DB.
091200     MOVE WS-Y-OTHER-TAXABLE TO WS-GS-BASE-OTH.
091300     PERFORM ZZ260-GOAL-SEEK-WITHDRAWAL.
091400*
091500     MOVE WS-GS-RESULT       TO WS-Y-WITHDRAWAL.
091600     MOVE WS-Y-AFTER-TAX-INC TO WS-Y-NET-CASH.
091700 BB060-EXIT.  EXIT SECTION.
091800*
091900 BB070-STRATEGY-SEQ                SECTION.
092000******************************************
092001*   BB070 - SPOUSAL EQUALIZATION (SEQ).  A SINGLE CLIENT HAS
092002*   NOTHING TO EQUALIZE AGAINST, SO WITH NO SPOUSE ON FILE
092003*   THIS STRATEGY IS JUST GM (WE SAY SO AND PERFORM IT
092004*   DIRECTLY, NO SEPARATE LOGIC TO MAINTAIN).  WITH A SPOUSE:
092005*   ONE HOUSEHOLD RRIF, RRIF MINIMUM OFF THE YOUNGER OF THE
092006*   TWO AGES (ZZ232), THE WITHDRAWAL SPLIT 50/50 AND EACH HALF
092007*   TAXED SEPARATELY (MODE 2 - ZZ267) SO THE SEARCH IS ON
092008*   HOUSEHOLD NET CASH, NOT EITHER SPOUSE'S INDIVIDUAL INCOME.
092100     IF NOT WS-RUN-HAS-SPOUSE
092200         PERFORM BB010-STRATEGY-GM
092300     ELSE
092400         PERFORM ZZ272-SEQ-BUILD-SIDES
092500         PERFORM ZZ232-YOUNGER-AGE
092600         MOVE WS-BEGIN-RRIF  TO WS-RRIF-BALANCE
092700         MOVE WS-RRIF-AGE    TO WS-RRIF-IN-AGE
092800         PERFORM ZZ230-RRIF-MINIMUM
092900*
093000         MOVE 2                  TO WS-GS-MODE
093100         MOVE WS-RRIF-RESULT     TO WS-GS-LOW
093200         MOVE WS-BEGIN-RRIF      TO WS-GS-HIGH
093300         MOVE WS-SPEND-TARGET    TO WS-GS-TARGET
093400         PERFORM ZZ260-GOAL-SEEK-WITHDRAWAL
093500*
093600         MOVE WS-GS-RESULT       TO WS-Y-WITHDRAWAL
093700         COMPUTE WS-Y-CPP = WS-GS-P-CPP + WS-GS-S-CPP
093800         COMPUTE WS-Y-OAS-GROSS = WS-GS-P-OAS + WS-GS-S-OAS
093900         COMPUTE WS-Y-DB-PENSION = WS-GS-P-DB + WS-GS-S-DB
094000         COMPUTE WS-Y-FED-TAX = WS-GS-P-FED-TAX + WS-GS-S-FED-TAX
094100         COMPUTE WS-Y-PROV-TAX = WS-GS-P-PROV-TAX +
094200             WS-GS-S-PROV-TAX
094300         COMPUTE WS-Y-CLAWBACK = WS-GS-P-CLAWBACK +
094400             WS-GS-S-CLAWBACK
094500         COMPUTE WS-Y-TOTAL-TAX = WS-Y-FED-TAX + WS-Y-PROV-TAX +
094600             WS-Y-CLAWBACK
094700         COMPUTE WS-Y-TAXABLE-INCOME =
094800                 WS-GS-RESULT + WS-Y-CPP + WS-Y-OAS-GROSS +
094900                 WS-Y-DB-PENSION + WS-Y-OTHER-TAXABLE
095000         COMPUTE WS-Y-AFTER-TAX-INC =
095100                 WS-Y-TAXABLE-INCOME - WS-Y-TOTAL-TAX
095200         COMPUTE WS-Y-OAS-NET = WS-Y-OAS-GROSS - WS-Y-CLAWBACK
095300         MOVE WS-GS-NET-CASH       TO WS-Y-NET-CASH
095400     END-IF.
095500 BB070-EXIT.  EXIT SECTION.
095600*
095700 BB080-STRATEGY-LS                 SECTION.
095800******************************************
095801*   BB080 - LUMP SUM (LS).  EVERY YEAR THIS IS PLAIN GM - RUN
095802*   IT FIRST AND TAKE WHATEVER IT PRODUCES.  ONLY IN THE ONE
095803*   YEAR WHERE WS-YEAR-IDX MATCHES PRM-LUMP-YEAR-OFFSET DO WE
095804*   GO BACK AND TOP UP THE GM WITHDRAWAL BY PRM-LUMP-AMOUNT (A
095805*   CAR, A ROOF, A TRIP - WHATEVER THE CLIENT TOLD THE PLANNER
095806*   THEY NEED THAT YEAR), RE-CLAMPED TO THE SAME MIN/MAX
095807*   GUARDS AND RE-EVALUATED ONCE (NOT RE-SEARCHED - THE LUMP
095808*   AMOUNT IS KNOWN, NOT SOMETHING TO SOLVE FOR) SO THE TAX
095809*   BREAKDOWN REFLECTS THE BIGGER WITHDRAWAL.
095900     PERFORM BB010-STRATEGY-GM.
096000     IF WS-YEAR-IDX = PRM-LUMP-YEAR-OFFSET
096100         COMPUTE WS-GS-W = WS-Y-WITHDRAWAL + PRM-LUMP-AMOUNT
096200         PERFORM ZZ232-YOUNGER-AGE
096300         MOVE WS-BEGIN-RRIF  TO WS-RRIF-BALANCE
096400         MOVE WS-RRIF-AGE    TO WS-RRIF-IN-AGE
096500         PERFORM ZZ230-RRIF-MINIMUM
096600         IF WS-GS-W < WS-RRIF-RESULT
096700             MOVE WS-RRIF-RESULT TO WS-GS-W
096800         END-IF
096900         IF WS-GS-W > WS-BEGIN-RRIF
097000             MOVE WS-BEGIN-RRIF TO WS-GS-W
097100         END-IF
097200*
097300         MOVE 1                  TO WS-GS-MODE
097400         MOVE WS-CUR-AGE         TO WS-GS-AGE
097500         MOVE WS-Y-CPP           TO WS-GS-BASE-CPP
097600         MOVE WS-Y-OAS-GROSS     TO WS-GS-BASE-OAS
097700         MOVE WS-Y-DB-PENSION    TO WS-GS-BASE-DB
097800         MOVE WS-Y-OTHER-TAXABLE TO WS-GS-BASE-OTH
097900         PERFORM ZZ265-EVALUATE-CANDIDATE
098000*
098100         MOVE WS-GS-W             TO WS-Y-WITHDRAWAL
098200         MOVE WS-Y-AFTER-TAX-INC  TO WS-Y-NET-CASH
098300     END-IF.
098400 BB080-EXIT.  EXIT SECTION.
098500*
098600 BB090-STRATEGY-IO                 SECTION.
098700******************************************
098701*   BB090 - INTEREST OFFSET LOAN (IO).  THE CLIENT BORROWS
098702*   AGAINST THE PORTFOLIO INSTEAD OF DRAWING IT DOWN; THE LOAN
098703*   INTEREST IS DEDUCTIBLE AGAINST THE CANDIDATE WITHDRAWAL'S
098704*   OWN TAXABLE INCOME (MODE 3 - ZZ268), AND NET CASH IS THE
098705*   WITHDRAWAL LESS TAX LESS THE INTEREST ITSELF, NOT JUST
098706*   LESS TAX LIKE THE OTHER EIGHT STRATEGIES.  RRIF MINIMUM
098707*   HERE ALWAYS USES THE FALLBACK FACTOR (ZZ231) DIRECTLY,
098708*   SAME REASONING AS E65 ABOVE.
098800     PERFORM ZZ270-INCOME-AT-65.
098900     MOVE WS-CUR-AGE TO WS-RRIF-IN-AGE.
099000     MOVE WS-BEGIN-RRIF TO WS-RRIF-BALANCE.
099100     PERFORM ZZ231-FALLBACK-FACTOR.
099200     COMPUTE WS-RRIF-RESULT ROUNDED = WS-RRIF-BALANCE *
099300         WS-RRIF-FACTOR.
099400     IF WS-RRIF-RESULT < ZERO
099500         MOVE ZERO TO WS-RRIF-RESULT
099600     END-IF.
099700*
099800     MOVE 3                  TO WS-GS-MODE.
099900     MOVE WS-RRIF-RESULT     TO WS-GS-LOW.
100000     MOVE WS-BEGIN-RRIF      TO WS-GS-HIGH.
100100     MOVE WS-SPEND-TARGET    TO WS-GS-TARGET.
100200     MOVE WS-CUR-AGE         TO WS-GS-AGE.
100300     MOVE WS-Y-CPP           TO WS-GS-BASE-CPP.
100400     MOVE WS-Y-OAS-GROSS     TO WS-GS-BASE-OAS.
100500     MOVE WS-Y-DB-PENSION    TO WS-GS-BASE-DB.
100600     MOVE WS-Y-OTHER-TAXABLE TO WS-GS-BASE-OTH.
100700     MOVE WS-EFF-LOAN-RATE   TO WS-GS-LOAN-RATE.
100800     PERFORM ZZ260-GOAL-SEEK-WITHDRAWAL.
100900*
101000     MOVE WS-GS-RESULT       TO WS-Y-WITHDRAWAL.
101100     MOVE WS-GS-NET-CASH     TO WS-Y-NET-CASH.
101200 BB090-EXIT.  EXIT SECTION.
101300*
101400 BB100-CALL-MONTE-CARLO            SECTION.
101500******************************************
101501*   BB100 - HANDS THE DETERMINISTIC RUN'S STARTING NUMBERS TO
101502*   THE MONTE CARLO SUBPROGRAM FOR A RUIN-RISK READ ON TOP OF
101503*   THE SINGLE PROJECTION ABOVE.  TRIALS AND SEED ARE HOUSE
101504*   CONSTANTS, NOT SCENARIO-DRIVEN - A CLIENT-TUNABLE TRIAL
101505*   COUNT WAS DISCUSSED AND REJECTED, SEE RP-MC-CALL-BLOCK
101506*   CHANGE LOG.  A NONZERO RETURN CODE FROM RP040 (BAD
101507*   SCHEDULE, TRIAL COUNT OUT OF RANGE) ZEROES THE RISK FIELDS
101508*   RATHER THAN ABORTING THE WHOLE RUN - ONE BAD RISK READ
101509*   SHOULD NOT COST THE CLIENT THEIR DETERMINISTIC PROJECTION.
101600* 24/02/2026 KJW 2624 - SPLIT OFF TO RP040.
101700     MOVE 1000                 TO MC-TRIALS.
101800     MOVE 19730420              TO MC-SEED.
101900     MOVE SCN-RRSP-BALANCE TO MC-START-BALANCE.
102000     ADD SCN-TFSA-BALANCE  TO MC-START-BALANCE.
102100     MOVE SCN-RETURN-PCT   TO MC-RETURN-PCT.
102200     MOVE SCN-STDDEV-PCT   TO MC-STDDEV-PCT.
102300     MOVE SCN-HORIZON-YEARS TO MC-HORIZON-YEARS.
102400*
102500     CALL "RP040" USING RP-MC-CALL-BLOCK.
102600*
102700     IF MC-RETURN-CODE = ZERO
102800         MOVE MC-RUIN-PROB-PCT    TO SUM-RUIN-PROB-PCT
102900         MOVE MC-SEQ-RISK         TO SUM-SEQ-RISK
103000         MOVE MC-YRS-TO-RUIN-P10  TO SUM-YRS-TO-RUIN-P10
103100     ELSE
103200         MOVE ZERO TO SUM-RUIN-PROB-PCT
103300                       SUM-SEQ-RISK
103400                       SUM-YRS-TO-RUIN-P10
103500     END-IF.
103600 BB100-EXIT.  EXIT SECTION.
103700*
103800* ----------------------------------------------------------------
103900*  SECTION ZZ - SHARED UTILITY PARAGRAPHS (TAXRULES/TAXTABLE).
104000* ----------------------------------------------------------------
104100*
104200 ZZ100-LOAD-TAX-YEAR-TABLE          SECTION.
104300********************************************
104301*   LOADS THE WHOLE TAXYEAR-FILE INTO WS-TY-SAVED-BYTES BEFORE
104302*   THE YEAR LOOP EVER STARTS, ONE PASS, FILE CLOSED RIGHT
104303*   AFTER (SEE AA005) - THE TABLE IS SMALL (ONE ROW PER TAX
104304*   YEAR COVERED) AND RE-READ ON EVERY SCENARIO WOULD BE
104305*   WASTED I/O FOR NO BENEFIT.
104400     MOVE ZERO TO WS-TY-COUNT.
104500     SET WS-TY-IDX TO 1.
104600     PERFORM ZZ101-READ-ONE-TAX-YEAR
104700         UNTIL WS-TY-STATUS NOT = "00".
104800 ZZ100-EXIT.  EXIT SECTION.
104900*
105000 ZZ101-READ-ONE-TAX-YEAR            SECTION.
105100********************************************
105101*   JUST A READ AND A STATUS FLIP - ZZ101 DOES NOT VALIDATE
105102*   THE RECORD, IT TRUSTS THE TAXYEAR-FILE IS IN ASCENDING
105103*   YEAR ORDER THE WAY ZZ105'S BACKWARD SCAN REQUIRES.
105200     READ TAXYEAR-FILE
105300         AT END
105400             MOVE "10" TO WS-TY-STATUS
105500     END-READ.
105600     IF WS-TY-STATUS = "00"
105700         ADD 1 TO WS-TY-COUNT
105800         SET WS-TY-IDX TO WS-TY-COUNT
105900         MOVE TY-FILE-RECORD(1:4)   TO WS-TY-SAVED-YEAR(WS-TY-IDX)
106000         MOVE TY-FILE-RECORD        TO
106100             WS-TY-SAVED-BYTES(WS-TY-IDX)
106200     END-IF.
106300 ZZ101-EXIT.  EXIT SECTION.
106400*
106500 ZZ105-LOOKUP-TAX-YEAR              SECTION.
106600********************************************
106700* GREATEST TABLE YEAR <= REQUESTED.  TABLE IS IN ASCENDING
106800*   ORDER SO WE SCAN FROM THE END BACKWARDS AND TAKE THE FIRST
106900*   HIT.
107000     MOVE "N" TO WS-TY-FOUND-SW.
107100     SET WS-TY-IDX TO WS-TY-COUNT.
107200     PERFORM ZZ106-SCAN-ONE-YEAR
107300         VARYING WS-TY-IDX FROM WS-TY-COUNT BY -1
107400         UNTIL WS-TY-IDX < 1 OR WS-TY-FOUND.
107500     IF NOT WS-TY-FOUND
107600         SET WS-TY-IDX TO 1
107700     END-IF.
107800     MOVE WS-TY-SAVED-BYTES(WS-TY-IDX) TO TY-ALT-BYTES.
107900 ZZ105-EXIT.  EXIT SECTION.
108000*
108100 ZZ106-SCAN-ONE-YEAR                SECTION.
108200********************************************
108300     IF WS-TY-SAVED-YEAR(WS-TY-IDX) <= WS-CUR-YEAR
108400         MOVE "Y" TO WS-TY-FOUND-SW
108500     END-IF.
108600 ZZ106-EXIT.  EXIT SECTION.
108700*
108800 ZZ200-FEDERAL-TAX                  SECTION.
108900********************************************
109000* INPUT  WS-TAX-INCOME, WS-TAX-AGE, WS-TAX-ELIG-PENSION.
109100* OUTPUT WS-TAX-RESULT.
109101*   FEDERAL CREDITS ARE NON-REFUNDABLE, CLAIMED AT THE BOTTOM
109102*   BRACKET RATE (.15) AGAINST THE BRACKET TAX JUST COMPUTED
109103*   BY ZZ205 - THEY REDUCE TAX PAYABLE, THEY NEVER GENERATE A
109104*   REFUND BELOW ZERO (SEE THE FLOOR BELOW).  AGE CREDIT CLAWS
109105*   BACK AT 15 CENTS PER DOLLAR OF INCOME OVER THE THRESHOLD
109106*   AND IS GONE ENTIRELY WELL BEFORE THE OAS CLAWBACK
109107*   THRESHOLD BITES.  PENSION CREDIT IS CAPPED AT TY-FED-
109108*   PENSION-CR-MAX REGARDLESS OF HOW MUCH ELIGIBLE PENSION
109109*   INCOME THE CALLER ACTUALLY PASSED IN.
109200     IF WS-TAX-INCOME <= ZERO
109300         MOVE ZERO TO WS-TAX-RESULT
109400         GO TO ZZ200-EXIT
109500     END-IF.
109600     MOVE TY-FED-BRACKET TO WS-BRACKET-WORK.
109700     PERFORM ZZ205-BRACKET-TAX.
109800*
109900     MOVE TY-FED-PERSONAL-AMT TO WS-CREDIT-BASE.
110000     MOVE ZERO                TO WS-CREDIT-AGE-AMT.
110100     IF WS-TAX-AGE >= 65
110200         IF WS-TAX-INCOME <= TY-FED-AGE-THRESHOLD
110300             MOVE TY-FED-AGE-AMT TO WS-CREDIT-AGE-AMT
110400         ELSE
110500             COMPUTE WS-CREDIT-AGE-AMT ROUNDED =
110600                 TY-FED-AGE-AMT -
110700                 ((WS-TAX-INCOME - TY-FED-AGE-THRESHOLD) * .15)
110800         END-IF
110900         IF WS-CREDIT-AGE-AMT < ZERO
111000             MOVE ZERO TO WS-CREDIT-AGE-AMT
111100         END-IF
111200     END-IF.
111300     IF WS-TAX-ELIG-PENSION > TY-FED-PENSION-CR-MAX
111400         MOVE TY-FED-PENSION-CR-MAX TO WS-CREDIT-PENSION
111500     ELSE
111600         MOVE WS-TAX-ELIG-PENSION TO WS-CREDIT-PENSION
111700     END-IF.
111800     COMPUTE WS-CREDIT-TOTAL =
111900             (WS-CREDIT-BASE + WS-CREDIT-AGE-AMT +
112000                 WS-CREDIT-PENSION)
112100             * .15.
112200     COMPUTE WS-TAX-RESULT ROUNDED = WS-BRACKET-TAX-AMT -
112300         WS-CREDIT-TOTAL.
112400     IF WS-TAX-RESULT < ZERO
112500         MOVE ZERO TO WS-TAX-RESULT
112600     END-IF.
112700 ZZ200-EXIT.  EXIT SECTION.
112800*
112900 ZZ210-ONTARIO-TAX                  SECTION.
113000********************************************
113100* INPUT  WS-TAX-INCOME, WS-TAX-AGE, WS-TAX-ELIG-PENSION.
113200* OUTPUT WS-TAX-RESULT.
113201*   ONTARIO MIRRORS THE FEDERAL SHAPE (BRACKET TAX LESS
113202*   CREDITS AT A FLAT RATE, HERE .0505 NOT .15) BUT THEN
113203*   LAYERS A TWO-STEP SURTAX ON TOP OF THE RESULT - THIS IS
113204*   WHY WS-TAX-RESULT FOR ONTARIO IS NOT JUST "BRACKET TAX
113205*   MINUS CREDITS" THE WAY THE FEDERAL CALCULATION IS.  SURTAX
113206*   RATE 1 APPLIES TO THE SLICE OVER THRESHOLD 1, RATE 2
113207*   STACKS ON TOP OF THAT FOR THE SLICE OVER THRESHOLD 2 - A
113208*   HOUSEHOLD CAN BE IN BOTH SURTAX BANDS AT ONCE.
113300     IF WS-TAX-INCOME <= ZERO
113400         MOVE ZERO TO WS-TAX-RESULT
113500         GO TO ZZ210-EXIT
113600     END-IF.
113700     MOVE TY-ON-BRACKET TO WS-BRACKET-WORK.
113800     PERFORM ZZ205-BRACKET-TAX.
113900*
114000     MOVE TY-ON-PERSONAL-AMT TO WS-CREDIT-BASE.
114100     MOVE ZERO                TO WS-CREDIT-AGE-AMT.
114200     IF WS-TAX-AGE >= 65
114300         IF WS-TAX-INCOME <= TY-ON-AGE-THRESHOLD
114400             MOVE TY-ON-AGE-AMT TO WS-CREDIT-AGE-AMT
114500         ELSE
114600             COMPUTE WS-CREDIT-AGE-AMT ROUNDED = TY-ON-AGE-AMT -
114700                     ((WS-TAX-INCOME - TY-ON-AGE-THRESHOLD) * .05)
114800         END-IF
114900         IF WS-CREDIT-AGE-AMT < ZERO
115000             MOVE ZERO TO WS-CREDIT-AGE-AMT
115100         END-IF
115200     END-IF.
115300     IF WS-TAX-ELIG-PENSION > TY-ON-PENSION-CR-MAX
115400         MOVE TY-ON-PENSION-CR-MAX TO WS-CREDIT-PENSION
115500     ELSE
115600         MOVE WS-TAX-ELIG-PENSION TO WS-CREDIT-PENSION
115700     END-IF.
115800     COMPUTE WS-CREDIT-TOTAL =
115900             (WS-CREDIT-BASE + WS-CREDIT-AGE-AMT +
116000                 WS-CREDIT-PENSION)
116100             * .0505.
116200     COMPUTE WS-ON-BEFORE-SURTAX ROUNDED =
116300             WS-BRACKET-TAX-AMT - WS-CREDIT-TOTAL.
116400     IF WS-ON-BEFORE-SURTAX < ZERO
116500         MOVE ZERO TO WS-ON-BEFORE-SURTAX
116600     END-IF.
116700*
116800     MOVE ZERO TO WS-ON-SURTAX.
116900     IF WS-ON-BEFORE-SURTAX > TY-ON-SURTAX-THRESH-1
117000         IF WS-ON-BEFORE-SURTAX > TY-ON-SURTAX-THRESH-2
117100             COMPUTE WS-ON-SURTAX ROUNDED =
117200                 (TY-ON-SURTAX-THRESH-2 - TY-ON-SURTAX-THRESH-1)
117300                 * TY-ON-SURTAX-RATE-1
117400         ELSE
117500             COMPUTE WS-ON-SURTAX ROUNDED =
117600                 (WS-ON-BEFORE-SURTAX - TY-ON-SURTAX-THRESH-1)
117700                 * TY-ON-SURTAX-RATE-1
117800         END-IF
117900     END-IF.
118000     IF WS-ON-BEFORE-SURTAX > TY-ON-SURTAX-THRESH-2
118100         COMPUTE WS-ON-SURTAX ROUNDED = WS-ON-SURTAX +
118200             (WS-ON-BEFORE-SURTAX - TY-ON-SURTAX-THRESH-2)
118300             * TY-ON-SURTAX-RATE-2
118400     END-IF.
118500     COMPUTE WS-TAX-RESULT = WS-ON-BEFORE-SURTAX + WS-ON-SURTAX.
118600 ZZ210-EXIT.  EXIT SECTION.
118700*
118800 ZZ205-BRACKET-TAX                  SECTION.
118900********************************************
119000* MARGINAL-SLICE BRACKET TAX AGAINST WS-BRACKET-WORK (5 SLICES,
119100*   FIRST 4 CAPPED, 5TH OPEN-ENDED).  OUTPUT WS-BRACKET-TAX-AMT.
119101*   FIVE SLICES, BOUNDARIES IN WS-BRACKET-CAP(1) THRU (4) -
119102*   THE FIFTH SLICE HAS NO CAP OF ITS OWN, IT JUST SOAKS UP
119103*   WHATEVER INCOME IS LEFT OVER THE FOURTH BOUNDARY.  SAME
119104*   TABLE-DRIVEN SHAPE SERVES BOTH FEDERAL AND ONTARIO
119105*   BRACKETS - ONLY THE CALLER'S WS-BRACKET-WORK CONTENTS
119106*   DIFFER (ZZ200 VS ZZ210).
119200     MOVE ZERO TO WS-BRACKET-TAX-AMT
119300                  WS-BRACKET-PREV-CAP.
119400     PERFORM ZZ206-BRACKET-SLICE
119500         VARYING WS-BRKT-IDX FROM 1 BY 1
119600         UNTIL WS-BRKT-IDX > 5.
119700 ZZ205-EXIT.  EXIT SECTION.
119800*
119900 ZZ206-BRACKET-SLICE                SECTION.
120000********************************************
120100* ONE MARGINAL SLICE OF ZZ205, PULLED OUT SO THE LOOP CAN BE A
120200*   PLAIN PERFORM VARYING OF A PARAGRAPH.
120201*   MARGINAL, NOT AVERAGE - EACH SLICE IS TAXED ONLY ON THE
120202*   PORTION OF INCOME THAT ACTUALLY FALLS INSIDE IT, NOT THE
120203*   WHOLE INCOME AT THAT SLICE'S RATE.  WS-BRACKET-PREV-CAP
120204*   CARRIES THE RUNNING BOUNDARY FORWARD FROM ONE CALL TO THE
120205*   NEXT SO EACH SLICE ONLY SEES ITS OWN SPAN; IT IS RESET BY
120206*   ZZ205 BEFORE THE VARYING LOOP STARTS, NOT IN HERE.
120300     IF WS-BRKT-IDX < 5
120400         IF WS-TAX-INCOME > WS-BRACKET-CAP(WS-BRKT-IDX)
120500             COMPUTE WS-BRACKET-SPAN =
120600                 WS-BRACKET-CAP(WS-BRKT-IDX) -
120700                     WS-BRACKET-PREV-CAP
120800         ELSE
120900             COMPUTE WS-BRACKET-SPAN =
121000                 WS-TAX-INCOME - WS-BRACKET-PREV-CAP
121100         END-IF
121200     ELSE
121300         COMPUTE WS-BRACKET-SPAN =
121400             WS-TAX-INCOME - WS-BRACKET-PREV-CAP
121500     END-IF.
121600     IF WS-BRACKET-SPAN > ZERO
121700         COMPUTE WS-BRACKET-TAX-AMT ROUNDED =
121800             WS-BRACKET-TAX-AMT +
121900             (WS-BRACKET-SPAN * WS-BRACKET-RATE(WS-BRKT-IDX))
122000     END-IF.
122100     IF WS-BRKT-IDX < 5
122200         MOVE WS-BRACKET-CAP(WS-BRKT-IDX) TO
122300             WS-BRACKET-PREV-CAP
122400     END-IF.
122500 ZZ206-EXIT.  EXIT SECTION.
122600*
122700 ZZ220-OAS-CLAWBACK                 SECTION.
122800********************************************
122900* INPUT WS-TAX-INCOME.  OUTPUT WS-TAX-RESULT.
122901*   CLAWBACK IS 15 CENTS ON EVERY DOLLAR OF TOTAL TAXABLE
122902*   INCOME OVER TY-OAS-CLAW-THRESHOLD, CAPPED AT TY-OAS-MAX-
122903*   AT-65 SO A CLIENT CANNOT BE CHARGED BACK MORE OAS THAN THE
122904*   MAXIMUM BENEFIT ITSELF - THAT CAP MATTERS MOST FOR HIGH-
122905*   INCOME CLIENTS WHO STARTED OAS EARLY OR DEFERRED IT, WHERE
122906*   THE GROSS BENEFIT AND THE MAXIMUM-AT-65 FIGURE CAN
122907*   DIVERGE.
123000     IF WS-TAX-INCOME <= TY-OAS-CLAW-THRESHOLD
123100         MOVE ZERO TO WS-TAX-RESULT
123200     ELSE
123300         COMPUTE WS-TAX-RESULT ROUNDED =
123400             (WS-TAX-INCOME - TY-OAS-CLAW-THRESHOLD) *
123500             TY-OAS-CLAW-RATE
123600         IF WS-TAX-RESULT > TY-OAS-MAX-AT-65
123700             MOVE TY-OAS-MAX-AT-65 TO WS-TAX-RESULT
123800         END-IF
123900     END-IF.
124000 ZZ220-EXIT.  EXIT SECTION.
124100*
124200 ZZ230-RRIF-MINIMUM                 SECTION.
124300********************************************
124400* INPUT WS-RRIF-BALANCE, WS-RRIF-IN-AGE.  OUTPUT WS-RRIF-RESULT.
124401*   AGE LESS THAN 65 AT THE START OF A YEAR MEANS NO RRIF YET,
124402*   SO WE BAIL OUT WITH A ZERO RESULT BEFORE EVEN LOOKING AT
124403*   THE TABLE.  AGES 65-75 USE THE LEGISLATED TABLE (TY-RRIF-
124404*   FACTOR, ONE ENTRY PER AGE); OUTSIDE THAT RANGE - INCLUDING
124405*   EVERY AGE ABOVE 75, WHICH THE TABLE DOES NOT COVER - WE
124406*   FALL BACK TO THE CONTINUOUS 1/(90-AGE) FORMULA IN ZZ231.
124407*   WS-RRIF-IN-AGE IS ALREADY THE YOUNGER-OF-SPOUSES FIGURE BY
124408*   THE TIME IT GETS HERE (ZZ232).
124500     IF WS-RRIF-IN-AGE <= ZERO
124600         MOVE ZERO TO WS-RRIF-RESULT
124700         GO TO ZZ230-EXIT
124800     END-IF.
124900     MOVE "N" TO WS-RRIF-FOUND-SW.
125000     IF WS-RRIF-IN-AGE >= 65 AND WS-RRIF-IN-AGE <= 75
125100         COMPUTE WS-RRIF-TBL-SUB = WS-RRIF-IN-AGE - 64
125200         MOVE TY-RRIF-FACTOR(WS-RRIF-TBL-SUB) TO WS-RRIF-FACTOR
125300         MOVE "Y" TO WS-RRIF-FOUND-SW
125400     END-IF.
125500     IF NOT WS-RRIF-FOUND
125600         PERFORM ZZ231-FALLBACK-FACTOR
125700     END-IF.
125800     COMPUTE WS-RRIF-RESULT ROUNDED = WS-RRIF-BALANCE *
125900         WS-RRIF-FACTOR.
126000     IF WS-RRIF-RESULT < ZERO
126100         MOVE ZERO TO WS-RRIF-RESULT
126200     END-IF.
126300 ZZ230-EXIT.  EXIT SECTION.
126400*
126500 ZZ231-FALLBACK-FACTOR              SECTION.
126600********************************************
126700* INPUT WS-RRIF-IN-AGE.  OUTPUT WS-RRIF-FACTOR.
126800* 02/03/1991 TWC 9107 - ALSO CALLED DIRECTLY BY E65/IO, WHICH
126900*   NEVER CONSULT THE TAX-YEAR TABLE, PER STRATEGY DEFINITION.
126901*   THIS IS THE PRE-1992 CONTINUOUS FACTOR THE TABLE REPLACED
126902*   FOR AGES 65-75 - IT NEVER WENT AWAY BECAUSE IT IS STILL
126903*   THE RULE BELOW 65 (WHERE IT RETURNS ZERO) AND ABOVE 75
126904*   (WHERE IT KEEPS CLIMBING UNTIL IT IS CAPPED AT 20% FROM
126905*   AGE 95 ON).
127000     IF WS-RRIF-IN-AGE < 55
127100         MOVE ZERO TO WS-RRIF-FACTOR
127200     ELSE
127300         IF WS-RRIF-IN-AGE >= 95
127400             MOVE .2000 TO WS-RRIF-FACTOR
127500         ELSE
127600             COMPUTE WS-RRIF-FACTOR ROUNDED = 1 / (90 -
127700                 WS-RRIF-IN-AGE)
127800         END-IF
127900     END-IF.
128000 ZZ231-EXIT.  EXIT SECTION.
128100*
128200 ZZ232-YOUNGER-AGE                  SECTION.
128300********************************************
128301*   WHY THE YOUNGER AGE AND NOT THE OLDER: THE CRA MINIMUM-
128302*   WITHDRAWAL ELECTION LETS A COUPLE BASE THEIR RRIF FACTOR
128303*   ON THE YOUNGER SPOUSE, WHICH STRETCHES THE MINIMUM OUT
128304*   LONGER AND IS ALMOST ALWAYS THE BETTER CHOICE - EVERY
128305*   STRATEGY THAT TOUCHES THE RRIF MINIMUM CALLS THIS FIRST
128306*   RATHER THAN REACHING FOR SCN-AGE DIRECTLY.
128400* OUTPUT WS-RRIF-AGE = YOUNGER OF RETIREE/SPOUSE AGE WHEN A SPOUSE
128500*   IS PRESENT, ELSE THE RETIREE'S OWN AGE.
128600     IF WS-RUN-HAS-SPOUSE AND WS-CUR-SPOUSE-AGE < WS-CUR-AGE
128700         MOVE WS-CUR-SPOUSE-AGE TO WS-RRIF-AGE
128800     ELSE
128900         MOVE WS-CUR-AGE TO WS-RRIF-AGE
129000     END-IF.
129100 ZZ232-EXIT.  EXIT SECTION.
129200*
129300 ZZ240-CPP-ADJUST                   SECTION.
129400********************************************
129500* INPUT WS-ADJ-BASE-AMT, WS-ADJ-START-AGE.  OUTPUT WS-ADJ-RESULT.
129501*   CPP DEFERRED PAST 65 EARNS TY-CPP-DEFER-PER-YEAR FOR EVERY
129502*   YEAR LATE; TAKEN EARLY IT LOSES TY-CPP-EARLY-PER-YEAR FOR
129503*   EVERY YEAR SHORT OF 65 - TWO DIFFERENT RATES, NOT A MIRROR
129504*   IMAGE OF EACH OTHER, WHICH IS WHY THIS IS TWO COMPUTE
129505*   STATEMENTS AND NOT ONE WITH A SIGNED DIFFERENCE.
129600     IF WS-ADJ-START-AGE = 65
129700         MOVE WS-ADJ-BASE-AMT TO WS-ADJ-RESULT
129800     ELSE
129900         IF WS-ADJ-START-AGE > 65
130000             COMPUTE WS-ADJ-RESULT ROUNDED = WS-ADJ-BASE-AMT *
130100                 (1 + ((WS-ADJ-START-AGE - 65) *
130200                 TY-CPP-DEFER-PER-YEAR))
130300         ELSE
130400             COMPUTE WS-ADJ-RESULT ROUNDED = WS-ADJ-BASE-AMT *
130500                 (1 - ((65 - WS-ADJ-START-AGE) *
130600                 TY-CPP-EARLY-PER-YEAR))
130700         END-IF
130800     END-IF.
130900 ZZ240-EXIT.  EXIT SECTION.
131000*
131100 ZZ250-OAS-ADJUST                   SECTION.
131200********************************************
131300* INPUT WS-ADJ-BASE-AMT, WS-ADJ-START-AGE.  OUTPUT WS-ADJ-RESULT.
131301*   OAS HAS NO EARLY OPTION - A START AGE BELOW 65 IS NOT
131302*   LEGAL AND IS TREATED HERE AS NO ADJUSTMENT RATHER THAN
131303*   REJECTED, SINCE THE SCENARIO FILE HAS ALREADY BEEN
131304*   ACCEPTED BY THE TIME WE GET HERE.  DEFERRAL IS CAPPED AT
131305*   60 MONTHS (AGE 70) EVEN IF THE CALLER PASSED A LATER START
131306*   AGE - THE BONUS STOPS ACCRUING PAST 70 BY LAW, IT DOES NOT
131307*   KEEP COMPOUNDING.
131400     IF WS-ADJ-START-AGE <= 65
131500         MOVE WS-ADJ-BASE-AMT TO WS-ADJ-RESULT
131600     ELSE
131700         COMPUTE WS-ADJ-MONTHS = (WS-ADJ-START-AGE - 65) * 12
131800         IF WS-ADJ-MONTHS > 60
131900             MOVE 60 TO WS-ADJ-MONTHS
132000         END-IF
132100         COMPUTE WS-ADJ-RESULT ROUNDED = WS-ADJ-BASE-AMT *
132200             (1 + (WS-ADJ-MONTHS * TY-OAS-DEFER-PER-MONTH))
132300     END-IF.
132400 ZZ250-EXIT.  EXIT SECTION.
132500*
132600 ZZ260-GOAL-SEEK-WITHDRAWAL         SECTION.
132700********************************************
132800* BISECTION, WS-GS-LOW/HIGH INPUT, 20 ITERATIONS MAX, $1
132900* TOLERANCE,
133000*   FALLBACK TO THE HIGH BOUND IF NOT CONVERGED.  OUTPUT
133100*   WS-GS-RESULT
133200*   PLUS THE FULL TAX BREAKDOWN FROM THE FINAL EVALUATION.
133201*   TWENTY ITERATIONS HALVES THE INITIAL LOW/HIGH GAP BY A
133202*   FACTOR OF OVER A MILLION, WAY MORE THAN ENOUGH TO CLEAR
133203*   THE $1 TOLERANCE BELOW FOR ANY REALISTIC RRIF BALANCE -
133204*   THE ITERATION CAP IS A SAFETY NET, NOT A PRACTICAL LIMIT.
133205*   IF WE SOMEHOW STILL HAVEN'T CONVERGED, WE DO NOT GUESS -
133206*   WE TAKE THE HIGH BOUND (THE FULL BALANCE) SO THE CLIENT IS
133207*   NEVER SHORT-CHANGED BY A SEARCH THAT RAN OUT OF ROOM.
133300     MOVE 1 TO WS-GS-ITER.
133400     MOVE "N" TO WS-GS-CONVERGED-SW.
133500     PERFORM ZZ261-ONE-BISECTION
133600         UNTIL WS-GS-ITER > 20 OR WS-GS-CONVERGED.
133700     IF NOT WS-GS-CONVERGED
133800         MOVE WS-GS-HIGH TO WS-GS-W
133900         PERFORM ZZ265-EVALUATE-CANDIDATE
134000     END-IF.
134100     MOVE WS-GS-W TO WS-GS-RESULT.
134200 ZZ260-EXIT.  EXIT SECTION.
134300*
134400 ZZ261-ONE-BISECTION                SECTION.
134500********************************************
134501*   ONE HALVING OF THE BRACKET.  IF THE MIDPOINT'S NET CASH IS
134502*   WITHIN A DOLLAR OF TARGET WE ARE DONE; TOO LOW MEANS WE
134503*   NEED TO WITHDRAW MORE SO THE MIDPOINT BECOMES THE NEW
134504*   FLOOR, TOO HIGH MEANS THE MIDPOINT BECOMES THE NEW
134505*   CEILING.  STANDARD BISECTION, NOTHING CLEVER - THE ENGINE
134506*   CAN AFFORD THE EXTRA TAX EVALUATIONS BECAUSE A SCENARIO-
134507*   YEAR IS A FEW DOZEN COMPUTES, NOT A LOOP OVER THOUSANDS OF
134508*   TRIALS LIKE RP040 HAS TO WORRY ABOUT.
134600     COMPUTE WS-GS-MID ROUNDED = (WS-GS-LOW + WS-GS-HIGH) / 2.
134700     MOVE WS-GS-MID TO WS-GS-W.
134800     PERFORM ZZ265-EVALUATE-CANDIDATE.
134900     IF (WS-GS-NET-CASH - WS-GS-TARGET) >= -1.00 AND
135000        (WS-GS-NET-CASH - WS-GS-TARGET) <= 1.00
135100         MOVE "Y" TO WS-GS-CONVERGED-SW
135200     ELSE
135300         IF WS-GS-NET-CASH < WS-GS-TARGET
135400             MOVE WS-GS-MID TO WS-GS-LOW
135500         ELSE
135600             MOVE WS-GS-MID TO WS-GS-HIGH
135700         END-IF
135800     END-IF.
135900     ADD 1 TO WS-GS-ITER.
136000 ZZ261-EXIT.  EXIT SECTION.
136100*
136200 ZZ265-EVALUATE-CANDIDATE           SECTION.
136300********************************************
136400* EVALUATES ONE CANDIDATE WITHDRAWAL WS-GS-W AGAINST WS-GS-MODE:
136500*   1 = SINGLE TAXPAYER, 2 = SEQ HOUSEHOLD SPLIT, 3 = IO NET CASH.
136600*   LEAVES
136700*   WS-Y-TAXABLE-INCOME/FED-TAX/PROV-TAX/CLAWBACK/TOTAL-TAX/
136800*   AFTER-TAX-INC AND WS-GS-NET-CASH SET FOR THE CALLER.
136801*   PULLED OUT OF ZZ261 SO THE SAME CANDIDATE EVALUATION CAN
136802*   ALSO BE CALLED ONCE, DIRECTLY, BY STRATEGIES THAT ALREADY
136803*   KNOW THEIR WITHDRAWAL FIGURE (BF, MIN, EBX, LS) AND HAVE
136804*   NO NEED TO BISECT FOR IT - THEY SET WS-GS-W THEMSELVES AND
136805*   COME STRAIGHT HERE.
136900     EVALUATE WS-GS-MODE
137000         WHEN 1  PERFORM ZZ266-EVALUATE-MODE-1
137100         WHEN 2  PERFORM ZZ267-EVALUATE-MODE-2
137200         WHEN 3  PERFORM ZZ268-EVALUATE-MODE-3
137300     END-EVALUATE.
137400 ZZ265-EXIT.  EXIT SECTION.
137500*
137600 ZZ266-EVALUATE-MODE-1              SECTION.
137700********************************************
137701*   MODE 1 IS THE ORDINARY SINGLE-TAXPAYER CASE - EVERY
137702*   STRATEGY EXCEPT SEQ (HOUSEHOLD SPLIT) AND IO (LOAN
137703*   INTEREST) ROUTES THROUGH HERE, INCLUDING SEQ ITSELF WHEN
137704*   THERE IS NO SPOUSE.
137800     COMPUTE WS-Y-TAXABLE-INCOME = WS-GS-W + WS-GS-BASE-CPP +
137900             WS-GS-BASE-OAS + WS-GS-BASE-DB + WS-GS-BASE-OTH.
138000     MOVE WS-Y-TAXABLE-INCOME TO WS-TAX-INCOME.
138100     MOVE WS-GS-AGE            TO WS-TAX-AGE.
138200     MOVE WS-GS-BASE-DB        TO WS-TAX-ELIG-PENSION.
138300     IF WS-GS-AGE >= 65
138400         ADD WS-GS-W TO WS-TAX-ELIG-PENSION
138500     END-IF.
138600     PERFORM ZZ200-FEDERAL-TAX.
138700     MOVE WS-TAX-RESULT TO WS-Y-FED-TAX.
138800     PERFORM ZZ210-ONTARIO-TAX.
138900     MOVE WS-TAX-RESULT TO WS-Y-PROV-TAX.
139000     PERFORM ZZ220-OAS-CLAWBACK.
139100     MOVE WS-TAX-RESULT TO WS-Y-CLAWBACK.
139200     COMPUTE WS-Y-TOTAL-TAX =
139300             WS-Y-FED-TAX + WS-Y-PROV-TAX + WS-Y-CLAWBACK.
139400     COMPUTE WS-Y-AFTER-TAX-INC =
139500             WS-Y-TAXABLE-INCOME - WS-Y-TOTAL-TAX.
139600     COMPUTE WS-Y-OAS-NET = WS-GS-BASE-OAS - WS-Y-CLAWBACK.
139700     MOVE WS-Y-AFTER-TAX-INC TO WS-GS-NET-CASH.
139800 ZZ266-EXIT.  EXIT SECTION.
139900*
140000 ZZ267-EVALUATE-MODE-2              SECTION.
140100********************************************
140200* SEQ HOUSEHOLD SPLIT - W/2 TO EACH SPOUSE, TAXED SEPARATELY.
140300     COMPUTE WS-TAX-INCOME = (WS-GS-W / 2) + WS-GS-P-CPP +
140301*   NOT JUST GM RUN TWICE - THE CLAWBACK, PENSION CREDIT
140302*   ELIGIBILITY AND BRACKET POSITION ARE ALL COMPUTED
140303*   SEPARATELY PER SPOUSE OFF THEIR OWN HALF OF THE
140304*   WITHDRAWAL, SO TWO SPOUSES IN DIFFERENT BRACKETS GENUINELY
140305*   SPLIT THE TAX BILL DIFFERENTLY - THAT SPLIT IS THE WHOLE
140306*   REASON THIS STRATEGY EXISTS.
140400             WS-GS-P-OAS + WS-GS-P-DB + WS-GS-P-OTH.
140500     MOVE WS-GS-P-AGE TO WS-TAX-AGE.
140600     MOVE WS-GS-P-DB  TO WS-TAX-ELIG-PENSION.
140700     IF WS-GS-P-AGE >= 65
140800         COMPUTE WS-TAX-ELIG-PENSION = WS-TAX-ELIG-PENSION +
140900                 (WS-GS-W / 2)
141000     END-IF.
141100     PERFORM ZZ200-FEDERAL-TAX.
141200     MOVE WS-TAX-RESULT TO WS-GS-P-FED-TAX.
141300     PERFORM ZZ210-ONTARIO-TAX.
141400     MOVE WS-TAX-RESULT TO WS-GS-P-PROV-TAX.
141500     PERFORM ZZ220-OAS-CLAWBACK.
141600     MOVE WS-TAX-RESULT TO WS-GS-P-CLAWBACK.
141700*
141800     COMPUTE WS-TAX-INCOME = (WS-GS-W / 2) + WS-GS-S-CPP +
141900             WS-GS-S-OAS + WS-GS-S-DB + WS-GS-S-OTH.
142000     MOVE WS-GS-S-AGE TO WS-TAX-AGE.
142100     MOVE WS-GS-S-DB  TO WS-TAX-ELIG-PENSION.
142200     IF WS-GS-S-AGE >= 65
142300         COMPUTE WS-TAX-ELIG-PENSION = WS-TAX-ELIG-PENSION +
142400                 (WS-GS-W / 2)
142500     END-IF.
142600     PERFORM ZZ200-FEDERAL-TAX.
142700     MOVE WS-TAX-RESULT TO WS-GS-S-FED-TAX.
142800     PERFORM ZZ210-ONTARIO-TAX.
142900     MOVE WS-TAX-RESULT TO WS-GS-S-PROV-TAX.
143000     PERFORM ZZ220-OAS-CLAWBACK.
143100     MOVE WS-TAX-RESULT TO WS-GS-S-CLAWBACK.
143200*
143300     COMPUTE WS-GS-NET-CASH =
143400             ((WS-GS-W / 2) + WS-GS-P-CPP + WS-GS-P-OAS +
143500                 WS-GS-P-DB +
143600              WS-GS-P-OTH - WS-GS-P-FED-TAX - WS-GS-P-PROV-TAX -
143700              WS-GS-P-CLAWBACK) +
143800             ((WS-GS-W / 2) + WS-GS-S-CPP + WS-GS-S-OAS +
143900                 WS-GS-S-DB +
144000              WS-GS-S-OTH - WS-GS-S-FED-TAX - WS-GS-S-PROV-TAX -
144100              WS-GS-S-CLAWBACK).
144200 ZZ267-EXIT.  EXIT SECTION.
144300*
144400 ZZ268-EVALUATE-MODE-3              SECTION.
144500********************************************
144600* IO - CANDIDATE W, INTEREST = W * LOAN RATE.
144601*   THE BORROWED FUNDS THEMSELVES ARE NOT INCOME, ONLY THE
144602*   INTEREST MATTERS AND IT CUTS BOTH WAYS - IT IS DEDUCTED
144603*   FROM TAXABLE INCOME HERE (REDUCING TAX) AND DEDUCTED AGAIN
144604*   FROM NET CASH BELOW (REDUCING WHAT THE CLIENT ACTUALLY
144605*   POCKETS), BECAUSE THE LOAN EVENTUALLY HAS TO BE SERVICED
144606*   OUT OF THAT SAME CASH.
144700     COMPUTE WS-TAX-INCOME ROUNDED = WS-GS-BASE-CPP +
144800         WS-GS-BASE-OAS +
144900             WS-GS-BASE-DB + WS-GS-BASE-OTH + WS-GS-W -
145000             (WS-GS-W * WS-GS-LOAN-RATE).
145100     IF WS-TAX-INCOME < ZERO
145200         MOVE ZERO TO WS-TAX-INCOME
145300     END-IF.
145400     MOVE WS-TAX-INCOME TO WS-Y-TAXABLE-INCOME.
145500     MOVE WS-GS-AGE      TO WS-TAX-AGE.
145600     MOVE WS-GS-BASE-DB  TO WS-TAX-ELIG-PENSION.
145700     IF WS-GS-AGE >= 65
145800         ADD WS-GS-W TO WS-TAX-ELIG-PENSION
145900     END-IF.
146000     PERFORM ZZ200-FEDERAL-TAX.
146100     MOVE WS-TAX-RESULT TO WS-Y-FED-TAX.
146200     PERFORM ZZ210-ONTARIO-TAX.
146300     MOVE WS-TAX-RESULT TO WS-Y-PROV-TAX.
146400     PERFORM ZZ220-OAS-CLAWBACK.
146500     MOVE WS-TAX-RESULT TO WS-Y-CLAWBACK.
146600     COMPUTE WS-Y-TOTAL-TAX =
146700             WS-Y-FED-TAX + WS-Y-PROV-TAX + WS-Y-CLAWBACK.
146800     COMPUTE WS-Y-AFTER-TAX-INC =
146900             WS-Y-TAXABLE-INCOME - WS-Y-TOTAL-TAX.
147000     COMPUTE WS-Y-OAS-NET = WS-GS-BASE-OAS - WS-Y-CLAWBACK.
147100     COMPUTE WS-Y-OTHER-TAXABLE = WS-GS-BASE-OTH -
147200             (WS-GS-W * WS-GS-LOAN-RATE).
147300     COMPUTE WS-GS-NET-CASH =
147400             (WS-GS-BASE-CPP + WS-GS-BASE-OAS + WS-GS-BASE-DB +
147500              WS-GS-BASE-OTH + WS-GS-W) - WS-Y-TOTAL-TAX -
147600             (WS-GS-W * WS-GS-LOAN-RATE).
147700 ZZ268-EXIT.  EXIT SECTION.
147800*
147900 ZZ270-INCOME-AT-65                 SECTION.
148000********************************************
148100* CPP/OAS START FIXED AT 65, NO DEFERRAL - USED BY
148200* GM/MIN/EBX/E65/LS.
148201*   BOTH BENEFITS ARE ALL-OR-NOTHING AT 65 HERE - NO PARTIAL-
148202*   YEAR PRORATION, NO DEFERRAL BONUS.  STRATEGIES THAT NEED
148203*   THE DEFERRAL MATH (BF, CD) BYPASS THIS PARAGRAPH ENTIRELY
148204*   AND CALL ZZ240/ZZ250 THEMSELVES INSTEAD.
148300     IF WS-CUR-AGE >= 65
148400         MOVE SCN-CPP-AT-65 TO WS-Y-CPP
148500         MOVE SCN-OAS-AT-65 TO WS-Y-OAS-GROSS
148600     ELSE
148700         MOVE ZERO TO WS-Y-CPP
148800                       WS-Y-OAS-GROSS
148900     END-IF.
149000     MOVE SCN-DB-PENSION TO WS-Y-DB-PENSION.
149100 ZZ270-EXIT.  EXIT SECTION.
149200*
149300 ZZ272-SEQ-BUILD-SIDES              SECTION.
149400********************************************
149500* BUILDS THE PRIMARY/SPOUSE INCOME SIDES FOR MODE 2 - BOTH AT
149600*   THEIR OWN AGE 65, NO DEFERRAL, PER THE SEQ STRATEGY
149700*   DEFINITION.
149701*   MIRRORS ZZ270 BUT BUILDS TWO SEPARATE INCOME SIDES INSTEAD
149702*   OF ONE, PRIMARY AND SPOUSE, EACH JUDGED AGAINST THEIR OWN
149703*   AGE - A SPOUSE UNDER 65 CONTRIBUTES NO CPP/OAS TO THE
149704*   SPLIT EVEN IF THE PRIMARY RETIREE IS WELL PAST 65.  OTHER
149705*   TAXABLE INCOME FROM BOTH SIDES IS ALSO COMBINED HERE SO
149706*   ZZ260'S TARGET SEES THE WHOLE HOUSEHOLD, NOT JUST THE
149707*   PRIMARY RETIREE'S OWN FIGURE.
149800     MOVE WS-CUR-AGE TO WS-GS-P-AGE.
149900     IF WS-CUR-AGE >= 65
150000         MOVE SCN-CPP-AT-65 TO WS-GS-P-CPP
150100         MOVE SCN-OAS-AT-65 TO WS-GS-P-OAS
150200     ELSE
150300         MOVE ZERO TO WS-GS-P-CPP
150400                       WS-GS-P-OAS
150500     END-IF.
150600     MOVE SCN-DB-PENSION TO WS-GS-P-DB.
150700     MOVE WS-Y-OTHER-TAXABLE TO WS-GS-P-OTH.
150800*
150900     MOVE WS-CUR-SPOUSE-AGE TO WS-GS-S-AGE.
151000     IF WS-CUR-SPOUSE-AGE >= 65
151100         MOVE SCN-SPOUSE-CPP-AT-65 TO WS-GS-S-CPP
151200         MOVE SCN-SPOUSE-OAS-AT-65 TO WS-GS-S-OAS
151300     ELSE
151400         MOVE ZERO TO WS-GS-S-CPP
151500                       WS-GS-S-OAS
151600     END-IF.
151700     MOVE SCN-SPOUSE-DB-PENSION  TO WS-GS-S-DB.
151800     MOVE SCN-SPOUSE-OTHER-INC   TO WS-GS-S-OTH.
151900     COMPUTE WS-Y-OTHER-TAXABLE = WS-Y-OTHER-TAXABLE +
152000             SCN-SPOUSE-OTHER-INC.
152100 ZZ272-EXIT.  EXIT SECTION.
152200*
152300 ZZ280-LOOKUP-STRATEGY-LABEL        SECTION.
152400********************************************
152401*   THIS IS PURELY FOR THE SUMMARY RECORD'S LABEL AND
152402*   COMPLEXITY SCORE (SEE AA030/SUM-COMPLEXITY) - IT PLAYS NO
152403*   PART IN CHOOSING WHICH BB0NN PARAGRAPH ACTUALLY RUNS.
152404*   AA010 CALLS THE STRATEGY PARAGRAPH FOR SCN-STRATEGY-CODE
152405*   BY NAME, THIS TABLE JUST SUPPLIES THE HUMAN-READABLE SIDE
152406*   OF IT FOR THE REPORT AND SUMMARY FILE.  AN UNRECOGNISED
152407*   CODE FALLS THROUGH WITH THE DEFAULTS SET ABOVE RATHER THAN
152408*   ABENDING THE RUN.
152500     MOVE "UNKNOWN STRATEGY    " TO WS-ST-CHOSEN-LABEL.
152600     MOVE 1                      TO WS-ST-CHOSEN-COMPLEXITY.
152700     SET WS-ST-SUB TO 1.
152800     PERFORM ZZ281-SCAN-ONE-STRATEGY
152900         VARYING WS-ST-SUB FROM 1 BY 1
153000         UNTIL WS-ST-SUB > 9.
153100 ZZ280-EXIT.  EXIT SECTION.
153200*
153300 ZZ281-SCAN-ONE-STRATEGY            SECTION.
153400********************************************
153401*   FLAT NINE-ENTRY SCAN, NOT INDEXED BY CODE - NINE COMPARES
153402*   A SCENARIO IS NOTHING COMPARED TO THE TAX AND GOAL-SEEK
153403*   WORK THE SAME RUN IS ABOUT TO DO, SO THERE WAS NEVER A
153404*   CASE FOR ANYTHING FANCIER HERE.
153500     IF WS-ST-CODE(WS-ST-SUB) = SCN-STRATEGY-CODE
153600         MOVE WS-ST-LABEL(WS-ST-SUB)      TO WS-ST-CHOSEN-LABEL
153700         MOVE WS-ST-COMPLEXITY(WS-ST-SUB) TO
153800             WS-ST-CHOSEN-COMPLEXITY
153900     END-IF.
154000 ZZ281-EXIT.  EXIT SECTION.
154100*
